000010*****************************************************************
000020* PROGRAMA VOOPRIC                                              *
000030* LINGUAGEM COBOL                                               *
000040*                                                                *
000050* SUB-ROTINA QUE TARIFA UMA OPCAO DE VOO: APLICA A TAXA DE       *
000060* EMBARQUE, CALCULA O TOTAL E OS METADADOS OPERACIONAIS DO       *
000070* TRECHO (ALCANCE, VELOCIDADE DE CRUZEIRO E CUSTO POR KM), A     *
000080* PARTIR DA OPCAO DE VOO RECEBIDA E DA DISTANCIA DA ROTA JA      *
000090* CALCULADA PELO VOODIST. E CHAMADA UMA VEZ PARA CADA OPCAO,     *
000100* TANTO DE IDA COMO DE VOLTA.                                    *
000110*                                                                *
000120* MANTEM TOTAIS GLOBAIS DE QUANTIDADE E VALOR TARIFADO NO LOTE,  *
000130* PARA CONFERENCIA DO OPERADOR AO FINAL DA EXECUCAO. TODO        *
000140* ARREDONDAMENTO MONETARIO E FEITO EM COMPUTE ... ROUNDED, E     *
000150* A SUB-ROTINA DEVOLVE UM PAR DE CODIGOS DE RETORNO CR/RC.       *
000160*****************************************************************
000170 IDENTIFICATION DIVISION.
000180*----------------------------------------------------------------
000190 PROGRAM-ID.    VOOPRIC.
000200 AUTHOR.        R S FERRAZ.
000210 INSTALLATION.  CPD TARIFACAO DE ROTAS.
000220 DATE-WRITTEN.  11-07-1990.
000230 DATE-COMPILED. 11-07-1990.
000240 SECURITY.      NONE.
000250*----------------------------------------------------------------
000260* HISTORICO DE MANUTENCAO
000270* -----------------------
000280* 11/07/1990 RSF 000  CRIACAO DO PROGRAMA - STR-0034
000290* 19/08/1993 MHQ 001  TAXA MINIMA DE EMBARQUE PASSOU DE CR$
000300*                     FIXO PARA A REGRA "10% OU R$40, O QUE
000310*                     FOR MAIOR" - STR-0198 (PLANO REAL)
000320* 22/02/1999 JBC 002  REVISAO BUGADA-2000 - DURACAO DO VOO E
000330*                     CALCULADA A PARTIR DE HORARIOS COMPLETOS
000340*                     AAAA-MM-DD, NADA ALTERADO
000350* 03/03/1997 EPS 003  ACRESCIDO CALCULO DE CUSTO POR KM PARA
000360*                     O RELATORIO GERENCIAL DE ROTAS - STR-0299
000370* 14/03/2016 CVA 004  VELOCIDADE DE CRUZEIRO E ALCANCE PASSARAM
000380*                     A SER ARREDONDADOS PARA O KM/KM-H INTEIRO
000390*                     MAIS PROXIMO (ERA TRUNCADO) - STR-0512
000400*----------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-3090.
000440 OBJECT-COMPUTER. IBM-3090.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470*----------------------------------------------------------------
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
000510 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
000520-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
000530-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
000540
000550 01  VERSION                PIC X(23) VALUE 'VOOPRIC 04 DE 14/03/16'.
000552* INDICADOR "PISO DE TAXA APLICADO" NA OPCAO CORRENTE - SO PARA
000554* O DUMP DE DIAGNOSTICO QUANDO O OPERADOR ESTRANHA UMA TAXA
000556* MUITO ACIMA DOS 10% DA TARIFA
000558 77  W-SW-PISO-APLICADO     PIC X(01) VALUE 'N'.
000560
000570* PERCENTUAL E PISO DA TAXA DE EMBARQUE (PLANO REAL - STR-0198)
000580 01  W-PERC-TAXA-EMBARQUE   PIC 9V9(04) VALUE 0.1000.
000590 01  W-PISO-TAXA-EMBARQUE   PIC 9(07)V99 VALUE 40.00.
000600
000610* TOTAIS DE CONTROLE DO LOTE - ACUMULADOS ENTRE CHAMADAS
000620 01  W-TOT-OPCOES-TARIFADAS PIC S9(07) COMP GLOBAL VALUE ZERO.
000630 01  W-TOT-TARIFA-LOTE      PIC S9(11)V99 GLOBAL VALUE ZERO.
000640
000650* AREA DE TRABALHO PARA DURACAO DO VOO EM SEGUNDOS E EM HORAS
000660 01  W-AREA-DURACAO.
000670     05  W-SEG-PARTIDA      PIC S9(09) COMP.
000680     05  W-SEG-CHEGADA      PIC S9(09) COMP.
000690     05  W-SEG-DURACAO      PIC S9(09) COMP.
000700* REDEFINICAO DA AREA DE DURACAO PARA DUMP EM CASO DE HORARIO
000710* DE CHEGADA ANTERIOR AO DE PARTIDA (SUSPEITA DE ERRO DE FONTE)
000720 01  W-AREA-DURACAO-DUMP REDEFINES W-AREA-DURACAO PIC X(12).
000730
000740 01  W-HORAS-VOO            PIC S9(05)V9(04).
000750
000760* AREA DE TRABALHO PARA A TAXA DE EMBARQUE, JA CALCULADA E
000765* ARREDONDADA A 2 CASAS (10% DA TARIFA, ARREDONDAMENTO PARA
000770* CIMA A PARTIR DA TERCEIRA CASA, CONFORME A REGRA COMERCIAL)
000780 01  W-TAXA-BRUTA           PIC S9(07)V99.
000790* REDEFINICAO PARA ISOLAR A PARTE INTEIRA NA CRITICA DO PISO
000800* MINIMO DA TAXA (usada apenas em diagnostico)
000810 01  W-TAXA-BRUTA-R REDEFINES W-TAXA-BRUTA.
000820     05  W-TXBR-INTEIRO     PIC S9(07).
000830     05  W-TXBR-DECIMAIS    PIC 9(02).
000840
000850*----------------------------------------------------------------
000860 LINKAGE SECTION.
000870* OPCAO DE VOO RECEBIDA (LAYOUT DE ENTRADA)
000880 01  L-OPCAO.
000890     COPY XVOOOPT REPLACING 'X' BY 'L-OP'.
000900
000910* DISTANCIA DA ROTA, JA CALCULADA PELO VOODIST (MESMA PARA
000920* IDA E VOLTA DO MESMO PEDIDO)
000930 01  L-DISTANCIA-KM         PIC S9(05)V9(09).
000940
000950* AREA DE RETORNO COM A OPCAO TARIFADA
000960 01  L-PRECO.
000970     COPY XVOOPRC REPLACING 'X' BY 'L-PR'.
000980
000990* CODIGOS DE RETORNO
001000 01  L-CR                   PIC 9(02).
001010 01  L-RC                   PIC 9(02).
001020*----------------------------------------------------------------
001030 PROCEDURE DIVISION USING L-OPCAO L-DISTANCIA-KM L-PRECO
001040          L-CR L-RC.
001050*================================================================
001060 0000-PRINCIPAL.
001070*----------------------------------------------------------------
001080     MOVE ZERO             TO L-CR L-RC
001090     INITIALIZE L-PRECO
001100     MOVE L-OP-ID-VOO      TO L-PR-ID-VOO
001110     MOVE L-OP-TARIFA      TO L-PR-TARIFA
001120
001130     PERFORM 1000-CALCULA-DURACAO   THRU 1000-EXIT
001140     PERFORM 2000-CALCULA-TARIFA    THRU 2000-EXIT
001150     PERFORM 3000-CALCULA-METADADOS THRU 3000-EXIT
001160
001170     ADD 1                  TO W-TOT-OPCOES-TARIFADAS
001180     ADD L-PR-TARIFA        TO W-TOT-TARIFA-LOTE
001190     GOBACK
001200     .
001210
001220*----------------------------------------------------------------
001230* DURACAO H = (CHEGADA - PARTIDA) EM SEGUNDOS, CONVERTIDA A
001240* HORAS. OS HORARIOS SAO SEMPRE DO MESMO DIA OU DE DIAS
001250* PROXIMOS DENTRO DO MES CIVIL INFORMADO PELA FONTE, POR ISSO
001260* A CONTA E FEITA POR DIA-DO-MES * 86400 + HORA*3600+MIN*60+SEG.
001270*----------------------------------------------------------------
001275 1000-CALCULA-DURACAO.
001280     COMPUTE W-SEG-PARTIDA =
001281             (L-OP-HRPT-DD * 86400) +
001282             (L-OP-HRPT-HH * 3600)  +
001283             (L-OP-HRPT-MN * 60)    +
001284              L-OP-HRPT-SS
001285     COMPUTE W-SEG-CHEGADA =
001286             (L-OP-HRCH-DD * 86400) +
001287             (L-OP-HRCH-HH * 3600)  +
001288             (L-OP-HRCH-MN * 60)    +
001340              L-OP-HRCH-SS
001350     COMPUTE W-SEG-DURACAO = W-SEG-CHEGADA - W-SEG-PARTIDA
001360     COMPUTE W-HORAS-VOO ROUNDED = W-SEG-DURACAO / 3600
001370     .
001380 1000-EXIT.
001390     EXIT.
001400
001410*----------------------------------------------------------------
001420* TAXA DE EMBARQUE = MAIOR ENTRE 10% DA TARIFA E R$ 40,00,
001430* ARREDONDADA PARA 2 CASAS. TOTAL = TARIFA + TAXA.
001440*----------------------------------------------------------------
001450 2000-CALCULA-TARIFA.
001455     MOVE 'N'              TO W-SW-PISO-APLICADO
001460     COMPUTE W-TAXA-BRUTA ROUNDED =
001470             L-OP-TARIFA * W-PERC-TAXA-EMBARQUE
001480
001490     IF W-TAXA-BRUTA >= W-PISO-TAXA-EMBARQUE
001500        MOVE W-TAXA-BRUTA         TO L-PR-TAXA-EMBARQUE
001510     ELSE
001515        MOVE 'S'                  TO W-SW-PISO-APLICADO
001520        MOVE W-PISO-TAXA-EMBARQUE TO L-PR-TAXA-EMBARQUE
001530     END-IF
001540
001550     COMPUTE L-PR-TOTAL = L-PR-TARIFA + L-PR-TAXA-EMBARQUE
001560     .
001570 2000-EXIT.
001580     EXIT.
001590
001600*----------------------------------------------------------------
001610* ALCANCE = DISTANCIA ARREDONDADA AO KM; VELOCIDADE DE
001620* CRUZEIRO = DISTANCIA / HORAS, ARREDONDADA AO KM/H; ZERO SE
001630* A DURACAO NAO FOR POSITIVA. CUSTO POR KM = TARIFA / DISTANCIA,
001640* ARREDONDADO A 2 CASAS; ZERO SE A DISTANCIA NAO FOR POSITIVA.
001650*----------------------------------------------------------------
001660 3000-CALCULA-METADADOS.
001670     COMPUTE L-PR-ALCANCE-KM ROUNDED = L-DISTANCIA-KM
001680
001690     IF W-HORAS-VOO > ZERO
001700        COMPUTE L-PR-VELOC-CRUZEIRO ROUNDED =
001710                L-DISTANCIA-KM / W-HORAS-VOO
001720     ELSE
001730        MOVE ZERO             TO L-PR-VELOC-CRUZEIRO
001740     END-IF
001750
001760     IF L-DISTANCIA-KM > ZERO
001770        COMPUTE L-PR-CUSTO-KM ROUNDED =
001780                L-OP-TARIFA / L-DISTANCIA-KM
001790     ELSE
001800        MOVE ZERO             TO L-PR-CUSTO-KM
001810     END-IF
001820     .
001830 3000-EXIT.
001840     EXIT.
