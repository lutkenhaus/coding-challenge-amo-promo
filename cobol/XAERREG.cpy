000100***************************************************************
000200*                                                             *
000300*   COPY XAERREG                                              *
000400*   LAYOUT PADRAO DO CADASTRO DE AEROPORTOS (TABELA MESTRE)   *
000500*   USADO PELA FONTE DE IMPORTACAO (AER0-FEED), PELO MESTRE   *
000600*   ORDENADO POR IATA (AER0-MASTER) E PELA AREA DE RETORNO    *
000700*   DA SUB-ROTINA DE PESQUISA (VOOAERO).                      *
000800*                                                             *
000900*   CONVENCAO DA CASA: O PREFIXO GENERICO "X-" DESTE MEMBRO   *
001000*   E TROCADO PELO PROGRAMA CHAMADOR VIA                      *
001100*        COPY XAERREG REPLACING 'X' BY <prefixo>.             *
001200*                                                             *
001300*   HISTORICO DE ALTERACOES DO LAYOUT                         *
001400*   --------------------------------                         *
001500*   13/04/1989 RSF  CRIACAO DO LAYOUT - PROJETO SISTEMA DE    *
001600*                   TARIFACAO DE ROTAS (STR-0034)             *
001700*   09/11/1991 MHQ  ACRESCIDO INDICADOR DE SITUACAO (ATIVO/   *
001800*                   INATIVO) - REQUISICAO STR-0201            *
001900*   22/02/1999 JBC  RESERVA DE FAIXA PARA FUSO E ALTITUDE     *
002000*                   (PROJETO BUGADA-2000 - STR-0355)          *
002100*                                                             *
002200***************************************************************
002300 01  X-REGISTRO.
002400*    ------------------------------------------------------
002500*    CHAVE UNICA DO CADASTRO - CODIGO IATA (3 LETRAS)
002600*    ------------------------------------------------------
002700     05  X-IATA                     PIC X(03).
002800*    ------------------------------------------------------
002900*    NOME DA CIDADE SERVIDA PELO AEROPORTO
003000*    ------------------------------------------------------
003100     05  X-CIDADE                   PIC X(30).
003200*    ------------------------------------------------------
003300*    COORDENADAS GEOGRAFICAS - GRAUS DECIMAIS COM SINAL
003400*    ------------------------------------------------------
003500     05  X-COORDENADAS.
003600         10  X-LATITUDE             PIC S9(03)V9(07).
003700         10  X-LONGITUDE            PIC S9(03)V9(07).
003800*    REDEFINICAO DAS COORDENADAS PARA VALIDACAO RAPIDA DE
003900*    HEMISFERIO (SINAL) SEM DESEMPACOTAR OS DECIMAIS - USADA
004000*    PELA FAIXA DE CRITICA DO IMPORT (VOOAIMP).
004100     05  X-COORD-SINAL REDEFINES X-COORDENADAS.
004200         10  X-LAT-SINAL            PIC S9(03).
004300         10  FILLER                 PIC 9(07).
004400         10  X-LON-SINAL            PIC S9(03).
004500         10  FILLER                 PIC 9(07).
004600*    ------------------------------------------------------
004700*    UNIDADE DA FEDERACAO / PROVINCIA (PODE VIR EM BRANCO
004800*    PARA AEROPORTOS FORA DO BRASIL)
004900*    ------------------------------------------------------
005000     05  X-UF                       PIC X(02).
005100*    ------------------------------------------------------
005200*    INDICADOR DE SITUACAO DO CADASTRO
005300*    ------------------------------------------------------
005400     05  X-IND-SITUACAO             PIC X(01).
005500         88  X-SIT-ATIVO            VALUE 'Y'.
005600         88  X-SIT-INATIVO          VALUE 'N'.
005700*    ------------------------------------------------------
005800*    FAIXA RESERVADA - CRESCIMENTO FUTURO DO LAYOUT ATE
005900*    COMPLETAR OS 124 BYTES DO REGISTRO DA FONTE (AER0-FEED)
006000*    ------------------------------------------------------
006100     05  X-RESERVADO.
006200         10  X-RES-FUSO-HORARIO     PIC S9(02) COMP.
006300         10  X-RES-ALTITUDE-M       PIC S9(05).
006400         10  FILLER                 PIC X(61).
006500*    REDEFINICAO DA FAIXA RESERVADA PARA CONFERENCIA VISUAL
006600*    EM DUMP DE TRILHA DURANTE DIAGNOSTICO DE PRODUCAO
006700     05  X-RESERVADO-DUMP REDEFINES X-RESERVADO PIC X(68).
