000010*****************************************************************
000020* PROGRAMA VOODIST                                              *
000030* LINGUAGEM COBOL                                               *
000040*                                                                *
000050* SUB-ROTINA QUE CALCULA A DISTANCIA ORTODROMICA (GRANDE         *
000060* CIRCULO) ENTRE DOIS AEROPORTOS, A PARTIR DE SUAS COORDENADAS   *
000070* GEOGRAFICAS, PELA FORMULA DE HAVERSINE. E CHAMADA PELO         *
000080* CONDUTOR DE PESQUISA DE VOOS (VOOBUSC) UMA UNICA VEZ POR       *
000090* PEDIDO, POIS A DISTANCIA ORIGEM-DESTINO E A MESMA PARA A       *
000100* IDA E PARA A VOLTA.                                            *
000110*                                                                *
000120* A AREA DE TRABALHO TRIGONOMETRICA E QUEBRADA EM SUB-CAMPOS     *
000130* PARA FACILITAR O DUMP DE DIAGNOSTICO QUANDO O RESULTADO        *
000140* PARECE ABSURDO. A SUB-ROTINA DEVOLVE UM PAR DE CODIGOS DE      *
000150* RETORNO CR/RC AO CHAMADOR.                                     *
000160*****************************************************************
000170 IDENTIFICATION DIVISION.
000180*----------------------------------------------------------------
000190 PROGRAM-ID.    VOODIST.
000200 AUTHOR.        R S FERRAZ.
000210 INSTALLATION.  CPD TARIFACAO DE ROTAS.
000220 DATE-WRITTEN.  11-07-1990.
000230 DATE-COMPILED. 11-07-1990.
000240 SECURITY.      NONE.
000250*----------------------------------------------------------------
000260* HISTORICO DE MANUTENCAO
000270* -----------------------
000280* 11/07/1990 RSF 000  CRIACAO DO PROGRAMA - STR-0034
000290* 04/02/1991 RSF 001  CORRIGIDO SINAL DE LONGITUDE OESTE QUE
000300*                     ZERAVA A DISTANCIA EM ROTAS TRANSATLANTICAS
000310* 19/08/1993 MHQ 002  RAIO DA TERRA PASSOU A SER CONSTANTE COM
000320*                     4 CASAS DECIMAIS (ERA INTEIRO) - STR-0198
000330* 22/02/1999 JBC 003  REVISAO BUGADA-2000 - NENHUM CAMPO DE
000340*                     DATA NESTE PROGRAMA, NADA ALTERADO
000350* 30/10/2004 EPS 004  ACRESCIDO DUMP DE DIAGNOSTICO DAS AREAS
000360*                     TRIGONOMETRICAS (REDEFINES) - STR-0410
000370* 14/03/2016 CVA 005  ARREDONDAMENTO DO KM E DA VELOCIDADE
000380*                     PASSADO PARA O CHAMADOR (VOOPRIC) - STR-0512
000381* 09/03/2018 CVA 006  ROTA ENTRE AEROPORTOS ANTIPODAS ABORTAVA O
000382*                     LOTE (DIVISAO POR ZERO NO ARCO-TANGENTE) -
000383*                     TRATADO O CASO A = 1 COMO C = PI - STR-0561
000390*----------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-3090.
000430 OBJECT-COMPUTER. IBM-3090.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460*----------------------------------------------------------------
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
000500 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
000510-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
000520-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
000530
000540 01  VERSION                PIC X(23) VALUE 'VOODIST 05 DE 14/03/16'.
000542* INDICADOR "PAR DE AEROPORTOS ANTIPODAS" - SO PARA O DUMP DE
000544* DIAGNOSTICO QUANDO A DISTANCIA CALCULADA BATE NO LIMITE DA
000546* METADE DA CIRCUNFERENCIA DA TERRA
000548 77  W-SW-ANTIPODA          PIC X(01) VALUE 'N'.
000550
000560* CONSTANTE - RAIO MEDIO DA TERRA EM QUILOMETROS
000570 01  W-RAIO-TERRA           PIC 9(04)V9(04) VALUE 6371.0000.
000580
000590* CONSTANTE - PI SOBRE 180, PARA CONVERSAO GRAU -> RADIANO
000600 01  W-GRAU-PARA-RAD        PIC 9(01)V9(09) VALUE 0.017453293.
000610
000620* AREA DE TRABALHO TRIGONOMETRICA
000630 01  W-AREA-TRIG.
000640     05  W-FI-1             PIC S9(01)V9(09).
000650     05  W-FI-2             PIC S9(01)V9(09).
000660     05  W-LA-1             PIC S9(01)V9(09).
000670     05  W-LA-2             PIC S9(01)V9(09).
000680     05  W-DELTA-FI         PIC S9(01)V9(09).
000690     05  W-DELTA-LA         PIC S9(01)V9(09).
000700     05  W-SENO-DFI-2       PIC S9(01)V9(09).
000710     05  W-SENO-DLA-2       PIC S9(01)V9(09).
000720     05  W-VALOR-A          PIC S9(01)V9(09).
000730     05  W-VALOR-C          PIC S9(02)V9(09).
000731* CONSTANTE - VALOR DE PI EM RADIANOS, USADO QUANDO A ROTA CAI
000732* SOBRE DOIS AEROPORTOS ANTIPODAS (VIDE PAR. 2000)
000733 01  W-VALOR-PI             PIC 9(01)V9(09) VALUE 3.141592654.
000740* REDEFINICAO DA AREA TRIGONOMETRICA PARA DUMP DE DIAGNOSTICO
000750* QUANDO A DISTANCIA CALCULADA PARECER FORA DA REALIDADE
000760 01  W-AREA-TRIG-DUMP REDEFINES W-AREA-TRIG PIC X(100).
000770
000830* DISTANCIA RESULTANTE COM PRECISAO DE TRABALHO (9 CASAS)
000840 01  W-DISTANCIA-KM         PIC S9(05)V9(09).
000850
000860*----------------------------------------------------------------
000870 LINKAGE SECTION.
000880* COORDENADAS DO AEROPORTO DE ORIGEM
000890 01  L-COORD-ORIGEM.
000900     05  L-LAT-ORIGEM       PIC S9(03)V9(07).
000910     05  L-LON-ORIGEM       PIC S9(03)V9(07).
000920* REDEFINICAO PARA IMPRESSAO DE TRILHA DE AUDITORIA
000930 01  L-COORD-ORIGEM-DUMP REDEFINES L-COORD-ORIGEM PIC X(20).
000940
000950* COORDENADAS DO AEROPORTO DE DESTINO
000960 01  L-COORD-DESTINO.
000970     05  L-LAT-DESTINO      PIC S9(03)V9(07).
000980     05  L-LON-DESTINO      PIC S9(03)V9(07).
000990* REDEFINICAO PARA IMPRESSAO DE TRILHA DE AUDITORIA
001000 01  L-COORD-DESTINO-DUMP REDEFINES L-COORD-DESTINO PIC X(20).
001010
001020* DISTANCIA EM QUILOMETROS, COM PRECISAO DE TRABALHO, DEVOLVIDA
001030* AO CHAMADOR - O ARREDONDAMENTO PARA KM INTEIRO E FEITO POR
001040* QUEM CONSOME O VALOR (VOOPRIC), NUNCA AQUI
001050 01  L-DISTANCIA-KM         PIC S9(05)V9(09).
001060
001070* CODIGOS DE RETORNO
001080 01  L-CR                   PIC 9(02).
001090 01  L-RC                   PIC 9(02).
001100*----------------------------------------------------------------
001110 PROCEDURE DIVISION USING L-COORD-ORIGEM L-COORD-DESTINO
001120          L-DISTANCIA-KM L-CR L-RC.
001130*================================================================
001140 0000-PRINCIPAL.
001150*----------------------------------------------------------------
001160     MOVE ZERO             TO L-CR L-RC
001170     PERFORM 1000-CONVERTE-RADIANOS THRU 1000-EXIT
001180     PERFORM 2000-CALCULA-HAVERSINE THRU 2000-EXIT
001190     MOVE W-DISTANCIA-KM   TO L-DISTANCIA-KM
001200     GOBACK
001210     .
001220
001230*----------------------------------------------------------------
001240* CONVERTE AS QUATRO COORDENADAS DE GRAUS DECIMAIS PARA
001250* RADIANOS E CALCULA AS DIFERENCAS DE LATITUDE E LONGITUDE
001260*----------------------------------------------------------------
001270 1000-CONVERTE-RADIANOS.
001280     COMPUTE W-FI-1 ROUNDED =
001290             L-LAT-ORIGEM  * W-GRAU-PARA-RAD
001300     COMPUTE W-FI-2 ROUNDED =
001310             L-LAT-DESTINO * W-GRAU-PARA-RAD
001320     COMPUTE W-LA-1 ROUNDED =
001330             L-LON-ORIGEM  * W-GRAU-PARA-RAD
001340     COMPUTE W-LA-2 ROUNDED =
001350             L-LON-DESTINO * W-GRAU-PARA-RAD
001360     COMPUTE W-DELTA-FI ROUNDED = W-FI-2 - W-FI-1
001370     COMPUTE W-DELTA-LA ROUNDED = W-LA-2 - W-LA-1
001380     .
001390 1000-EXIT.
001400     EXIT.
001410
001420*----------------------------------------------------------------
001430* APLICA A FORMULA DE HAVERSINE:
001440*    A = SEN2(DFI/2) + COS(FI1) * COS(FI2) * SEN2(DLA/2)
001450*    C = 2 * ATAN2( RAIZ(A) , RAIZ(1-A) )
001460*    D = RAIO * C
001470* AS FUNCOES TRIGONOMETRICAS INTRINSECAS SAO USADAS AQUI POR
001480* SEREM A UNICA FORMA DE OBTER SENO/COSSENO/ARCO-TANGENTE EM
001490* COBOL - NAO HA SUBSTITUTO MANUAL PRATICAVEL PARA ESTE CALCULO.
001500*----------------------------------------------------------------
001510 2000-CALCULA-HAVERSINE.
001515     MOVE 'N'              TO W-SW-ANTIPODA
001520     COMPUTE W-SENO-DFI-2 ROUNDED =
001530             FUNCTION SIN (W-DELTA-FI / 2)
001540     COMPUTE W-SENO-DLA-2 ROUNDED =
001550             FUNCTION SIN (W-DELTA-LA / 2)
001560
001570     COMPUTE W-VALOR-A ROUNDED =
001580             (W-SENO-DFI-2 * W-SENO-DFI-2) +
001590             (FUNCTION COS (W-FI-1) * FUNCTION COS (W-FI-2) *
001600              W-SENO-DLA-2 * W-SENO-DLA-2)
001610
001620     IF W-VALOR-A < ZERO
001630        MOVE ZERO          TO W-VALOR-A
001640     END-IF
001650     IF W-VALOR-A > 1
001660        MOVE 1             TO W-VALOR-A
001670     END-IF
001671
001672* AEROPORTOS ANTIPODAS (A = 1) TORNARIAM A RAIZ(1-A) IGUAL A
001673* ZERO E O ARCO-TANGENTE UMA DIVISAO POR ZERO - O LIMITE
001674* MATEMATICO DA FORMULA QUANDO A = 1 E O PROPRIO PI RADIANOS,
001675* USADO DIRETO NESSE CASO, SEM DIVIDIR.
001680     IF W-VALOR-A >= 1
001681        MOVE 'S'           TO W-SW-ANTIPODA
001682        MOVE W-VALOR-PI    TO W-VALOR-C
001683     ELSE
001690        COMPUTE W-VALOR-C ROUNDED =
001700                2 * FUNCTION ATAN (FUNCTION SQRT (W-VALOR-A) /
001710                                   FUNCTION SQRT (1 - W-VALOR-A))
001715     END-IF
001720
001730     COMPUTE W-DISTANCIA-KM ROUNDED =
001740             W-RAIO-TERRA * W-VALOR-C
001750     .
001760 2000-EXIT.
001770     EXIT.
