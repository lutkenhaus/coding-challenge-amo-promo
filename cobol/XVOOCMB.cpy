000100***************************************************************
000200*                                                             *
000300*   COPY XVOOCMB                                              *
000400*   LAYOUT DA COMBINACAO IDA+VOLTA (AREA DE SAIDA, TABELA     *
000500*   EM MEMORIA MONTADA PELO PRODUTO CARTESIANO IDA X VOLTA E  *
000600*   ORDENADA POR VOOBUSC ANTES DA EMISSAO DO RELATORIO).      *
000700*   PREFIXO GENERICO "X" TROCADO PELO PROGRAMA CHAMADOR VIA   *
000800*   REPLACING.                                                *
000900*                                                             *
001000*   HISTORICO DE ALTERACOES DO LAYOUT                         *
001100*   --------------------------------                         *
001200*   11/07/1990 RSF  LAYOUT ORIGINAL - STR-0034                *
001300*                                                             *
001400***************************************************************
001500 01  X-COMBINACAO.
001600     05  X-CB-ID-IDA                PIC X(08).
001700     05  X-CB-ID-VOLTA              PIC X(08).
001800     05  X-CB-TARIFA                PIC S9(09)V99.
001900     05  X-CB-TAXA-EMBARQUE         PIC S9(09)V99.
002000     05  X-CB-TOTAL                 PIC S9(09)V99.
002100*    ------------------------------------------------------
002200*    METADADOS DE CADA PERNA, COPIADOS DA OPCAO TARIFADA
002300*    CORRESPONDENTE - REPETIDOS AQUI PARA QUE O DETALHE DO
002400*    RELATORIO NAO PRECISE VOLTAR A CONSULTAR AS TABELAS DE
002500*    OPCOES DE IDA E DE VOLTA.
002600*    ------------------------------------------------------
002700     05  X-CB-IDA-METADADOS.
002800         10  X-CB-IDA-ALCANCE       PIC 9(05).
002900         10  X-CB-IDA-VELOCIDADE    PIC 9(05).
003000         10  X-CB-IDA-CUSTO-KM      PIC 9(05)V99.
003100     05  X-CB-VOLTA-METADADOS.
003200         10  X-CB-VOLTA-ALCANCE     PIC 9(05).
003300         10  X-CB-VOLTA-VELOCIDADE  PIC 9(05).
003400         10  X-CB-VOLTA-CUSTO-KM    PIC 9(05)V99.
