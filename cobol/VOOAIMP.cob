000010*****************************************************************
000020*              I M P O R T A N T E                             *
000030*              -----------------                               *
000040*                                                               *
000050*  O PROGRAMA VOOAIMP E O LOTE DE CARGA E CRITICA DO CADASTRO   *
000060*  DE AEROPORTOS. LE A FONTE RECEBIDA (AER0-FEED), RECUSA       *
000070*  DUPLICIDADE, CAMPO OBRIGATORIO EM BRANCO E COORDENADA FORA   *
000080*  DE FAIXA, ORDENA OS SOBREVIVENTES POR IATA E GRAVA O MESTRE  *
000090*  (AER0-MASTER) QUE ALIMENTA A CONSULTA VOOAERO USADA PELO     *
000100*  LOTE DE PESQUISA (VOOBUSC).                                  *
000110*****************************************************************
000120 IDENTIFICATION DIVISION.
000130*----------------------------------------------------------------
000140 PROGRAM-ID.    VOOAIMP.
000150 AUTHOR.        J B CASTRO.
000160 INSTALLATION.  CPD TARIFACAO DE ROTAS.
000170 DATE-WRITTEN.  13-04-1989.
000180 DATE-COMPILED. 13-04-1989.
000190 SECURITY.      NONE.
000200*----------------------------------------------------------------
000210* HISTORICO DE MANUTENCAO
000220* -----------------------
000230* 13/04/1989 RSF 000  CRIACAO DO PROGRAMA - STR-0034
000240* 09/11/1991 MHQ 001  ACRESCIDA CRITICA DE COORDENADA FORA DE
000250*                     FAIXA (LATITUDE/LONGITUDE) - STR-0201
000260* 05/05/1995 EPS 002  ACRESCIDA CRITICA DE DUPLICIDADE DE
000270*                     CODIGO IATA NA MESMA FONTE - STR-0264
000280* 22/02/1999 JBC 003  REVISAO BUGADA-2000 - NENHUM CAMPO DE
000290*                     ANO DE 2 DIGITOS NESTE PROGRAMA, NADA
000300*                     ALTERADO
000310* 30/10/2004 EPS 004  TRAILER DO LOG PASSOU A TRAZER OS TRES
000320*                     TOTAIS (LIDOS/ACEITOS/RECUSADOS) - STR-0410
000325* 11/06/2007 CVA 005  O MESTRE ESTAVA SENDO GRAVADO NA ORDEM DE
000326*                     CHEGADA DA FONTE, NAO POR IATA - A CONSULTA
000327*                     VOOAERO FAZ PESQUISA BINARIA E EXIGE O
000328*                     MESTRE ORDENADO. INCLUIDO ARQUIVO DE
000329*                     TRABALHO F-AEROTEMP E ORDENACAO (SORT) POR
000331*                     IATA NO FECHAMENTO DO LOTE - STR-0489
000333* 02/09/2009 CVA 006  A LINHA DE TOTAIS (98 BYTES) ESTAVA SENDO
000334*                     GRAVADA EM REGISTRO DE 80 - O TOTAL DE
000335*                     RECUSADOS SAIA CORTADO DO LOG. F-LOGIMPORT
000336*                     PASSOU A 98 BYTES - STR-0533
000337*----------------------------------------------------------------
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER. IBM-3090.
000370 OBJECT-COMPUTER. IBM-3090.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420     SELECT  F-AEROFONTE    ASSIGN TO AEROFONTE
000430             ORGANIZATION IS LINE SEQUENTIAL
000440             FILE STATUS  IS W-FS-AEROFONTE.
000450
000460     SELECT  F-AEROMESTRE   ASSIGN TO AEROMESTRE
000470             ORGANIZATION IS LINE SEQUENTIAL
000480             FILE STATUS  IS W-FS-AEROMESTRE.
000481
000482* ARQUIVO DE TRABALHO ONDE OS SOBREVIVENTES DA CRITICA SAO
000483* GRAVADOS NA ORDEM DE CHEGADA DA FONTE, ANTES DA ORDENACAO
000484* POR IATA QUE PRODUZ O MESTRE DEFINITIVO
000485     SELECT  F-AEROTEMP     ASSIGN TO AEROTEMP
000486             ORGANIZATION IS LINE SEQUENTIAL
000487             FILE STATUS  IS W-FS-AEROTEMP.
000488
000489* ARQUIVO DE TRABALHO DA ORDENACAO (SORT) DO MESTRE POR IATA
000490     SELECT  SD-AEROMESTRE ASSIGN TO SORTWK1.
000491
000500     SELECT  F-LOGIMPORT    ASSIGN TO LOGIMPORT
000510             ORGANIZATION IS LINE SEQUENTIAL
000520             FILE STATUS  IS W-FS-LOGIMPORT.
000530*----------------------------------------------------------------
000540 DATA DIVISION.
000550 FILE SECTION.
000560 FD  F-AEROFONTE
000570     RECORD CONTAINS 124 CHARACTERS.
000580 01  F-AEROFONTE-REG.
000590     COPY XAERREG REPLACING 'X' BY 'F-AF'.
000600
000610 FD  F-AEROMESTRE
000620     RECORD CONTAINS 124 CHARACTERS.
000630 01  F-AEROMESTRE-REG.
000640     COPY XAERREG REPLACING 'X' BY 'F-AM'.
000641
000642 FD  F-AEROTEMP
000643     RECORD CONTAINS 124 CHARACTERS.
000644 01  F-AEROTEMP-REG.
000645     COPY XAERREG REPLACING 'X' BY 'F-AT'.
000646
000647 SD  SD-AEROMESTRE
000648     RECORD CONTAINS 124 CHARACTERS.
000649 01  SD-AEROMESTRE-REG.
000650     COPY XAERREG REPLACING 'X' BY 'SD-AM'.
000651
000660 FD  F-LOGIMPORT
000670     RECORD CONTAINS 98 CHARACTERS.
000680 01  F-LOGIMPORT-LINHA      PIC X(98).
000690*----------------------------------------------------------------
000700 WORKING-STORAGE SECTION.
000710*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
000720 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
000730-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
000740-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
000750
000760 01  VERSION                PIC X(23) VALUE 'VOOAIMP 04 DE 30/10/04'.
000761* INDICADOR "REGISTRO CORRENTE JA GRAVADO NO MESTRE" - SO PARA
000762* O DUMP DE DIAGNOSTICO DA CADEIA DE CRITICA (3000-VALIDA-
000763* AEROPORTO), MOSTRA ONDE O LOOP PAROU NUM REGISTRO REJEITADO
000764 77  W-SW-JA-GRAVADO        PIC X(01) VALUE 'N'.
000770
000780 01  W-FS-AEROFONTE         PIC X(02).
000790     88  W-FS-OK-AF         VALUE '00'.
000800     88  W-FS-FIM-AF        VALUE '10'.
000810 01  W-FS-AEROMESTRE        PIC X(02).
000820     88  W-FS-OK-AM         VALUE '00'.
000825 01  W-FS-AEROTEMP          PIC X(02).
000826     88  W-FS-OK-AT         VALUE '00'.
000830 01  W-FS-LOGIMPORT         PIC X(02).
000840     88  W-FS-OK-LI         VALUE '00'.
000850
000860* CONTADORES DO LOTE
000870 01  W-CONTADORES.
000880     05  W-QT-LIDOS         PIC S9(07) COMP.
000890     05  W-QT-ACEITOS       PIC S9(07) COMP.
000900     05  W-QT-RECUSADOS     PIC S9(07) COMP.
000910* REDEFINICAO DOS CONTADORES PARA IMPRESSAO EM UMA UNICA
000920* INSTRUCAO DE DUMP QUANDO O OPERADOR PEDE TRACE DO LOTE
000930 01  W-CONTADORES-DUMP REDEFINES W-CONTADORES.
000940     05  W-DUMP-3-CONTADORES PIC S9(07) COMP OCCURS 3 TIMES.
000950
000960* TABELA DE CODIGOS IATA JA ACEITOS NESTA EXECUCAO, PARA A
000970* CRITICA DE DUPLICIDADE
000980 01  W-TAB-VISTOS.
000990     05  W-QT-VISTOS        PIC S9(05) COMP VALUE ZERO.
001000     05  W-VISTO OCCURS 2000 TIMES
001010             ASCENDING KEY IS W-VISTO-IATA
001020             INDEXED BY W-IDX-VISTO.
001030         10  W-VISTO-IATA   PIC X(03).
001040
001050* AREA DE TRABALHO DO REGISTRO CORRENTE DA FONTE
001060 01  W-AEROPORTO-CORRENTE.
001070     COPY XAERREG REPLACING 'X' BY 'W-AC'.
001080
001090 01  W-IND                  PIC S9(04) COMP.
001100 01  W-JA-VISTO             PIC X(01).
001110     88  W-E-DUPLICADO      VALUE 'S'.
001120
001125* LINHA DE REJEICAO DO LOG DE IMPORTACAO - FILLER FINAL AJUSTADO
001126* PARA PREENCHER OS MESMOS 98 BYTES DO REGISTRO DE F-LOGIMPORT
001130 01  W-LINHA-REJEICAO.
001140     05  FILLER             PIC X(10) VALUE 'RECUSADO -'.
001150     05  W-LR-MOTIVO        PIC X(38).
001160     05  FILLER             PIC X(08) VALUE ' IATA = '.
001170     05  W-LR-IATA          PIC X(03).
001180     05  FILLER             PIC X(39) VALUE SPACES.
001190
001195* LINHA DE TOTAIS FINAIS DO LOG DE IMPORTACAO
001200 01  W-LINHA-TOTAIS.
001210     05  FILLER             PIC X(20) VALUE 'REGISTROS LIDOS ....'.
001220     05  W-LT-LIDOS         PIC ZZZ.ZZ9.
001230     05  FILLER             PIC X(05) VALUE SPACES.
001240     05  FILLER             PIC X(20) VALUE 'REGISTROS ACEITOS ..'.
001250     05  W-LT-ACEITOS       PIC ZZZ.ZZ9.
001260     05  FILLER             PIC X(05) VALUE SPACES.
001270     05  FILLER             PIC X(21) VALUE 'REGISTROS RECUSADOS.'.
001280     05  W-LT-RECUSADOS     PIC ZZZ.ZZ9.
001290     05  FILLER             PIC X(06) VALUE SPACES.
001300
001310*----------------------------------------------------------------
001320 PROCEDURE DIVISION.
001330*================================================================
001340 0000-PRINCIPAL.
001350*----------------------------------------------------------------
001360     PERFORM 1000-INICIO           THRU 1000-EXIT
001370     PERFORM 2000-LE-AEROFONTE     THRU 2000-EXIT
001375     .
001376 0000-LACO-PRINCIPAL.
001377     IF W-FS-FIM-AF
001378        GO TO 0000-FIM-LACO
001379     END-IF
001380     PERFORM 3000-VALIDA-AEROPORTO THRU 3000-EXIT
001390     PERFORM 2000-LE-AEROFONTE     THRU 2000-EXIT
001395     GO TO 0000-LACO-PRINCIPAL
001400     .
001410 0000-FIM-LACO.
001420     PERFORM 8000-ENCERRA           THRU 8000-EXIT
001430     STOP RUN
001440     .
001450
001460*----------------------------------------------------------------
001470 1000-INICIO.
001480     OPEN INPUT  F-AEROFONTE
001490     OPEN OUTPUT F-AEROTEMP
001500     OPEN OUTPUT F-LOGIMPORT
001510     MOVE ZERO             TO W-QT-LIDOS W-QT-ACEITOS
001520                              W-QT-RECUSADOS W-QT-VISTOS
001530     .
001540 1000-EXIT.
001550     EXIT.
001560
001570*----------------------------------------------------------------
001580 2000-LE-AEROFONTE.
001590     READ F-AEROFONTE INTO W-AEROPORTO-CORRENTE
001600        AT END
001610           SET W-FS-FIM-AF  TO TRUE
001620        NOT AT END
001630           ADD 1            TO W-QT-LIDOS
001640     END-READ
001650     .
001660 2000-EXIT.
001670     EXIT.
001680
001690*----------------------------------------------------------------
001700* CADEIA DE CRITICA NA ORDEM EXIGIDA PELO NEGOCIO: DUPLICIDADE,
001710* CAMPO OBRIGATORIO, FAIXA DE COORDENADA. O PRIMEIRO MOTIVO QUE
001720* SE APLICAR RECUSA O REGISTRO E NAO EXAMINA OS DEMAIS.
001730*----------------------------------------------------------------
001740 3000-VALIDA-AEROPORTO.
001745     MOVE 'N'               TO W-SW-JA-GRAVADO
001750     PERFORM 3100-VERIFICA-DUPLICIDADE THRU 3100-EXIT
001760     IF W-E-DUPLICADO
001770        MOVE 'CODIGO IATA DUPLICADO NA FONTE ......'
001780                              TO W-LR-MOTIVO
001790        PERFORM 3900-REJEITA  THRU 3900-EXIT
001800        GO TO 3000-EXIT
001810     END-IF
001820
001830     IF W-AC-IATA      = SPACES OR
001840        W-AC-CIDADE    = SPACES OR
001850        W-AC-LATITUDE  = ZERO   OR
001855        W-AC-LONGITUDE = ZERO   OR
001860        W-AC-UF        = SPACES
001870        MOVE 'CAMPO OBRIGATORIO EM BRANCO ..........'
001880                              TO W-LR-MOTIVO
001890        PERFORM 3900-REJEITA  THRU 3900-EXIT
001900        GO TO 3000-EXIT
001910     END-IF
001920
001930     IF W-AC-LATITUDE < -90.0000000 OR
001940        W-AC-LATITUDE > 90.0000000  OR
001950        W-AC-LONGITUDE < -180.0000000 OR
001960        W-AC-LONGITUDE > 180.0000000
001970        MOVE 'COORDENADA FORA DE FAIXA ..............'
001980                              TO W-LR-MOTIVO
001990        PERFORM 3900-REJEITA  THRU 3900-EXIT
002000        GO TO 3000-EXIT
002010     END-IF
002020
002030     PERFORM 4000-GRAVA-AEROPORTO THRU 4000-EXIT
002040     .
002050 3000-EXIT.
002060     EXIT.
002070
002080*----------------------------------------------------------------
002090* PROCURA O CODIGO IATA CORRENTE NA TABELA DOS JA ACEITOS. A
002100* TABELA E MANTIDA EM ORDEM DE CHEGADA (NAO ORDENADA), POR ISSO
002110* A PESQUISA E LINEAR, VARRENDO A TABELA DO PRIMEIRO AO ULTIMO.
002120*----------------------------------------------------------------
002130 3100-VERIFICA-DUPLICIDADE.
002140     MOVE 'N'               TO W-JA-VISTO
002145     MOVE 1                 TO W-IND
002146     .
002147 3100-LACO-BUSCA.
002148     IF W-IND > W-QT-VISTOS
002149        GO TO 3100-EXIT
002150     END-IF
002160     IF W-VISTO-IATA (W-IND) = W-AC-IATA
002180        MOVE 'S'            TO W-JA-VISTO
002190     END-IF
002195     ADD 1                  TO W-IND
002200     GO TO 3100-LACO-BUSCA
002210     .
002220 3100-EXIT.
002230     EXIT.
002240
002250*----------------------------------------------------------------
002260 3900-REJEITA.
002270     ADD 1                  TO W-QT-RECUSADOS
002280     MOVE W-AC-IATA         TO W-LR-IATA
002290     WRITE F-LOGIMPORT-LINHA FROM W-LINHA-REJEICAO
002300     .
002310 3900-EXIT.
002320     EXIT.
002330
002340*----------------------------------------------------------------
002350* GRAVA O AEROPORTO SOBREVIVENTE NO ARQUIVO DE TRABALHO (NA
002360* ORDEM DE CHEGADA DA FONTE - A ORDENACAO POR IATA SO OCORRE NO
002370* FECHAMENTO DO LOTE, VER 8100-ORDENA-MESTRE), ANOTA NA TABELA
002375* DE VISTOS PARA A CRITICA DE DUPLICIDADE DOS PROXIMOS REGISTROS,
002380* E CONTA COMO ACEITO.
002390*----------------------------------------------------------------
002400 4000-GRAVA-AEROPORTO.
002401     WRITE F-AEROTEMP-REG FROM W-AEROPORTO-CORRENTE
002403     MOVE 'S'               TO W-SW-JA-GRAVADO
002410     ADD 1                  TO W-QT-VISTOS
002420     ADD 1                  TO W-QT-ACEITOS
002430     MOVE W-AC-IATA         TO W-VISTO-IATA (W-QT-VISTOS)
002440     .
002450 4000-EXIT.
002460     EXIT.
002470
002480*----------------------------------------------------------------
002490* TRAILER DE TOTAIS DO LOG DE IMPORTACAO, FECHAMENTO DOS ARQUIVOS
002500* DO LOTE E ORDENACAO DO ARQUIVO DE TRABALHO POR IATA PARA
002505* PRODUZIR O MESTRE DEFINITIVO (VER 8100-ORDENA-MESTRE).
002510*----------------------------------------------------------------
002520 8000-ENCERRA.
002530     MOVE W-QT-LIDOS        TO W-LT-LIDOS
002540     MOVE W-QT-ACEITOS      TO W-LT-ACEITOS
002550     MOVE W-QT-RECUSADOS    TO W-LT-RECUSADOS
002560     WRITE F-LOGIMPORT-LINHA FROM W-LINHA-TOTAIS
002570     CLOSE F-AEROFONTE F-AEROTEMP F-LOGIMPORT
002575     PERFORM 8100-ORDENA-MESTRE THRU 8100-EXIT
002580     .
002590 8000-EXIT.
002600     EXIT.
002605
002610*----------------------------------------------------------------
002615* ORDENA POR CODIGO IATA OS REGISTROS SOBREVIVENTES GRAVADOS EM
002620* F-AEROTEMP, PRODUZINDO O MESTRE F-AEROMESTRE JA NA ORDEM QUE
002625* A CONSULTA VOOAERO EXIGE PARA A PESQUISA BINARIA (SEARCH ALL).
002630* O SORT ABRE E FECHA OS DOIS ARQUIVOS SOZINHO - NENHUM DOS
002635* DOIS PODE ESTAR ABERTO QUANDO ESTA INSTRUCAO EXECUTA.
002640*----------------------------------------------------------------
002645 8100-ORDENA-MESTRE.
002650     SORT SD-AEROMESTRE
002655         ON ASCENDING KEY SD-AM-IATA
002660         USING F-AEROTEMP
002665         GIVING F-AEROMESTRE
002670     .
002675 8100-EXIT.
002680     EXIT.
