000010*****************************************************************
000020* PROGRAMA VOOVALR                                              *
000030* LINGUAGEM COBOL                                               *
000040*                                                                *
000050* SUB-ROTINA DE CRITICA DO PEDIDO DE PESQUISA DE VOO. VALIDA    *
000060* PRESENCA E DISTINCAO DOS AEROPORTOS, FORMATO E ORDEM DAS      *
000070* DATAS E, POR FIM, A EXISTENCIA DE AMBOS OS AEROPORTOS NO      *
000080* CADASTRO MESTRE (VIA VOOAERO). QUALQUER FALHA DEVOLVE UM      *
000090* CODIGO DE RETORNO ESPECIFICO E ENCERRA A CRITICA NO PRIMEIRO  *
000100* PONTO EM QUE A FALHA FOR DETECTADA.                            *
000110*                                                                *
000120* O DESPACHO DAS CRITICAS DE CAMPO E FEITO POR EVALUATE ... TRUE *
000130* E CADA FALHA DEVOLVE IMEDIATAMENTE UM PAR DE CODIGOS DE        *
000140* RETORNO CR/RC ESPECIFICO, SEM PROSSEGUIR PARA AS CRITICAS      *
000150* SEGUINTES.                                                     *
000160*****************************************************************
000165 IDENTIFICATION DIVISION.
000170*----------------------------------------------------------------
000180 PROGRAM-ID.    VOOVALR.
000190 AUTHOR.        M H QUEIROZ.
000200 INSTALLATION.  CPD TARIFACAO DE ROTAS.
000210 DATE-WRITTEN.  02-05-1990.
000220 DATE-COMPILED. 02-05-1990.
000230 SECURITY.      NONE.
000240*----------------------------------------------------------------
000250* HISTORICO DE MANUTENCAO
000260* -----------------------
000270* 02/05/1990 RSF 000  CRIACAO DO PROGRAMA - STR-0034
000280* 17/09/1996 MHQ 001  ACRESCIDA A DATA-BASE DO PEDIDO PARA
000290*                     PERMITIR REPROCESSO EM LOTE - STR-0288
000300* 22/02/1999 JBC 002  REVISAO BUGADA-2000 - COMPARACAO DE ANO
000310*                     PASSOU A CONSIDERAR 4 DIGITOS EM TODAS
000320*                     AS DATAS DO PEDIDO
000330* 30/10/2004 EPS 003  CODIGOS IATA PASSAM A SER MAIUSCULIZADOS
000340*                     ANTES DA CRITICA DE EXISTENCIA - STR-0410
000345* 09/08/2009 CVA 004  29/FEVEREIRO SO ERA CRITICADO COMO DIA
000346*                     VALIDO DO MES, SEM VERIFICAR SE O ANO E
000347*                     REALMENTE BISSEXTO. INCLUIDA A CRITICA DE
000348*                     BISSEXTO (PAR. 2150) PARA AS DUAS DATAS DO
000349*                     PEDIDO - STR-0533
000350*----------------------------------------------------------------
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER. IBM-3090.
000390 OBJECT-COMPUTER. IBM-3090.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420*----------------------------------------------------------------
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
000460 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
000470-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
000480-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
000490
000500 01  VERSION                PIC X(23) VALUE 'VOOVALR 03 DE 30/10/04'.
000510
000513* CONTADOR DE AEROPORTOS RESOLVIDOS COM SUCESSO NO PEDIDO
000515* CORRENTE (0, 1 OU 2) - USADO SO NO DUMP DE DIAGNOSTICO QUANDO
000517* A CRITICA DE EXISTENCIA FALHA
000519 77  W-QT-AEROPORTOS-OK     PIC S9(01) COMP VALUE ZERO.
000520* TABELA DE MESES COM 31 DIAS, PARA A CRITICA DE DATA VALIDA -
000530* AO MODO DA CASA, SEM FUNCAO INTRINSECA DE CALENDARIO
000540 01  W-TAB-DIAS-MES.
000550     05  FILLER             PIC 9(02) VALUE 31.
000560     05  FILLER             PIC 9(02) VALUE 29.
000570     05  FILLER             PIC 9(02) VALUE 31.
000580     05  FILLER             PIC 9(02) VALUE 30.
000590     05  FILLER             PIC 9(02) VALUE 31.
000600     05  FILLER             PIC 9(02) VALUE 30.
000610     05  FILLER             PIC 9(02) VALUE 31.
000620     05  FILLER             PIC 9(02) VALUE 31.
000630     05  FILLER             PIC 9(02) VALUE 30.
000640     05  FILLER             PIC 9(02) VALUE 31.
000650     05  FILLER             PIC 9(02) VALUE 30.
000660     05  FILLER             PIC 9(02) VALUE 31.
000670* REDEFINICAO DA TABELA DE MESES PARA ACESSO POR SUBSCRITO
000680 01  W-TAB-DIAS-MES-R REDEFINES W-TAB-DIAS-MES.
000690     05  W-DIAS-NO-MES      PIC 9(02) OCCURS 12 TIMES.
000692
000693* CAMPOS DE APOIO PARA A CRITICA DE ANO BISSEXTO, EXIGIDA SO
000694* QUANDO O DIA CRITICADO FOR 29/FEVEREIRO (REGRA GREGORIANA:
000695* DIVISIVEL POR 4 E, SE TAMBEM DIVISIVEL POR 100, SO E
000696* BISSEXTO SE FOR TAMBEM DIVISIVEL POR 400)
000697 01  W-ANO-CRITICA          PIC 9(04).
000698 01  W-QUOC-BISSEXTO        PIC S9(04) COMP.
000699 01  W-RESTO-4              PIC S9(04) COMP.
000700 01  W-RESTO-100            PIC S9(04) COMP.
000701 01  W-RESTO-400            PIC S9(04) COMP.
000702 01  W-BISSEXTO             PIC X(01).
000703     88  W-E-BISSEXTO       VALUE 'S'.
000705
000710* AREA DE COMPARACAO DE DATAS (FORMATO AAAAMMDD, COMPARAVEL
000720* NUMERICAMENTE)
000730 01  W-AREA-COMPARA-DATAS.
000740     05  W-IDA-COMPARA      PIC 9(08).
000750     05  W-VOLTA-COMPARA    PIC 9(08).
000760     05  W-BASE-COMPARA     PIC 9(08).
000770* REDEFINICAO PARA DUMP DE DIAGNOSTICO QUANDO A ORDEM DAS
000780* DATAS FALHA NA CRITICA
000790 01  W-AREA-COMPARA-DATAS-DUMP REDEFINES W-AREA-COMPARA-DATAS
000800                                                   PIC X(24).
000810
000820* AEROPORTO DE APOIO PARA A CHAMADA A VOOAERO (RESULTADO
000830* DESCARTADO AQUI - SO INTERESSA SE FOI ENCONTRADO)
000840 01  W-AEROPORTO-APOIO.
000850     COPY XAERREG REPLACING 'X' BY 'W-APOIO'.
000860 01  W-ENCONTRADO           PIC X(01).
000870     88  W-FOI-ENCONTRADO   VALUE 'S'.
000880 01  W-CR-AERO              PIC 9(02).
000890 01  W-RC-AERO              PIC 9(02).
000900
000910*----------------------------------------------------------------
000920 LINKAGE SECTION.
000930* PEDIDO DE PESQUISA A CRITICAR
000940 01  L-PEDIDO.
000950     COPY XVOOREQ REPLACING 'X' BY 'L-PD'.
000960
000970* CODIGO IATA RECUSADO PELA CRITICA, QUANDO FOR O CASO
000980* (PARA COMPOR A MENSAGEM "CODIGO DE AEROPORTO INVALIDO: XXX")
000990 01  L-IATA-RECUSADO        PIC X(03).
001000
001010* CODIGOS DE RETORNO
001020 01  L-CR                   PIC 9(02).
001030 01  L-RC                   PIC 9(02).
001040*----------------------------------------------------------------
001050 PROCEDURE DIVISION USING L-PEDIDO L-IATA-RECUSADO L-CR L-RC.
001060*================================================================
001070 0000-PRINCIPAL.
001080*----------------------------------------------------------------
001090     MOVE ZERO             TO L-CR L-RC
001100     MOVE SPACES            TO L-IATA-RECUSADO
001110
001120     INSPECT L-PD-IATA-ORIGEM
001130         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
001140                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
001150     INSPECT L-PD-IATA-DESTINO
001160         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
001170                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
001180
001190     PERFORM 2000-VALIDA-CAMPOS THRU 2000-EXIT
001200     IF L-CR = ZERO
001210        PERFORM 3000-VALIDA-AEROPORTOS THRU 3000-EXIT
001220     END-IF
001230     GOBACK
001240     .
001250
001260*----------------------------------------------------------------
001270* PRESENCA DOS QUATRO PARAMETROS, DISTINCAO ORIGEM/DESTINO,
001280* FORMATO DE DATA E ORDEM DAS DATAS (IDA >= BASE, VOLTA >= IDA).
001290*----------------------------------------------------------------
001300 2000-VALIDA-CAMPOS.
001310     EVALUATE TRUE
001320        WHEN L-PD-IATA-ORIGEM  = SPACES
001330        WHEN L-PD-IATA-DESTINO = SPACES
001340        WHEN L-PD-DATA-IDA     = SPACES
001350        WHEN L-PD-DATA-VOLTA   = SPACES
001360           MOVE 10            TO L-CR
001370           MOVE 01            TO L-RC
001380           GO TO 2000-EXIT
001390     END-EVALUATE
001400
001410     IF L-PD-IATA-ORIGEM = L-PD-IATA-DESTINO
001420        MOVE 10               TO L-CR
001430        MOVE 02               TO L-RC
001440        GO TO 2000-EXIT
001450     END-IF
001460
001470     PERFORM 2100-VALIDA-FORMATO-DATA THRU 2100-EXIT
001480     IF L-CR NOT = ZERO
001490        GO TO 2000-EXIT
001500     END-IF
001510
001520     COMPUTE W-IDA-COMPARA   = L-PD-DTID-AAAA * 10000 +
001530                               L-PD-DTID-MM   * 100   +
001540                               L-PD-DTID-DD
001550     COMPUTE W-VOLTA-COMPARA = L-PD-DTVL-AAAA * 10000 +
001560                               L-PD-DTVL-MM   * 100   +
001570                               L-PD-DTVL-DD
001580     COMPUTE W-BASE-COMPARA  = L-PD-DTBS-AAAA * 10000 +
001590                               L-PD-DTBS-MM   * 100   +
001600                               L-PD-DTBS-DD
001610
001620     IF W-IDA-COMPARA < W-BASE-COMPARA
001630        MOVE 11               TO L-CR
001640        MOVE 01               TO L-RC
001650        GO TO 2000-EXIT
001660     END-IF
001670     IF W-VOLTA-COMPARA < W-IDA-COMPARA
001680        MOVE 11               TO L-CR
001690        MOVE 02               TO L-RC
001700     END-IF
001710     .
001720 2000-EXIT.
001730     EXIT.
001740
001750*----------------------------------------------------------------
001760* AS TRES DATAS DO PEDIDO DEVEM TER MES DE 01 A 12 E DIA VALIDO
001765* PARA O MES; A TABELA TRAZ FEVEREIRO COM 29 PARA COBRIR O ANO
001770* BISSEXTO, MAS 29/FEVEREIRO SO E ACEITO SE O ANO INFORMADO FOR
001780* REALMENTE BISSEXTO (VIDE 2150-VERIFICA-BISSEXTO) - DO
001790* CONTRARIO A DATA NAO EXISTE NO CALENDARIO.
001800*----------------------------------------------------------------
001810 2100-VALIDA-FORMATO-DATA.
001820     IF L-PD-DTID-MM < 1 OR L-PD-DTID-MM > 12
001830        MOVE 12               TO L-CR
001840        MOVE 01               TO L-RC
001850        GO TO 2100-EXIT
001860     END-IF
001870     IF L-PD-DTID-DD < 1 OR
001880        L-PD-DTID-DD > W-DIAS-NO-MES (L-PD-DTID-MM)
001890        MOVE 12               TO L-CR
001900        MOVE 02               TO L-RC
001910        GO TO 2100-EXIT
001920     END-IF
001925     IF L-PD-DTID-MM = 02 AND L-PD-DTID-DD = 29
001926        MOVE L-PD-DTID-AAAA   TO W-ANO-CRITICA
001927        PERFORM 2150-VERIFICA-BISSEXTO THRU 2150-EXIT
001928        IF NOT W-E-BISSEXTO
001929           MOVE 12            TO L-CR
001930           MOVE 05            TO L-RC
001931           GO TO 2100-EXIT
001932        END-IF
001933     END-IF
001940
001950     IF L-PD-DTVL-MM < 1 OR L-PD-DTVL-MM > 12
001960        MOVE 12               TO L-CR
001970        MOVE 03               TO L-RC
001980        GO TO 2100-EXIT
001990     END-IF
002000     IF L-PD-DTVL-DD < 1 OR
002010        L-PD-DTVL-DD > W-DIAS-NO-MES (L-PD-DTVL-MM)
002020        MOVE 12               TO L-CR
002030        MOVE 04               TO L-RC
002040        GO TO 2100-EXIT
002050     END-IF
002055     IF L-PD-DTVL-MM = 02 AND L-PD-DTVL-DD = 29
002056        MOVE L-PD-DTVL-AAAA   TO W-ANO-CRITICA
002057        PERFORM 2150-VERIFICA-BISSEXTO THRU 2150-EXIT
002058        IF NOT W-E-BISSEXTO
002059           MOVE 12            TO L-CR
002060           MOVE 06            TO L-RC
002061           GO TO 2100-EXIT
002062        END-IF
002063     END-IF
002064     .
002065 2100-EXIT.
002066     EXIT.
002067
002068*----------------------------------------------------------------
002069* CRITICA DE ANO BISSEXTO PELA REGRA GREGORIANA (DIVISIVEL POR 4;
002070* SE TAMBEM DIVISIVEL POR 100, SO E BISSEXTO SE TAMBEM DIVISIVEL
002071* POR 400) - SEM FUNCAO INTRINSECA, POR DIVIDE ... REMAINDER,
002072* AO MODO DA CASA.
002073*----------------------------------------------------------------
002074 2150-VERIFICA-BISSEXTO.
002075     MOVE 'N'               TO W-BISSEXTO
002076     DIVIDE W-ANO-CRITICA BY 4   GIVING W-QUOC-BISSEXTO
002077             REMAINDER W-RESTO-4
002078     IF W-RESTO-4 NOT = ZERO
002079        GO TO 2150-EXIT
002080     END-IF
002081     DIVIDE W-ANO-CRITICA BY 100 GIVING W-QUOC-BISSEXTO
002082             REMAINDER W-RESTO-100
002083     IF W-RESTO-100 NOT = ZERO
002084        MOVE 'S'            TO W-BISSEXTO
002085        GO TO 2150-EXIT
002086     END-IF
002087     DIVIDE W-ANO-CRITICA BY 400 GIVING W-QUOC-BISSEXTO
002088             REMAINDER W-RESTO-400
002089     IF W-RESTO-400 = ZERO
002090        MOVE 'S'            TO W-BISSEXTO
002091     END-IF
002092     .
002093 2150-EXIT.
002094     EXIT.
002095
002096*----------------------------------------------------------------
002097* AMBOS OS CODIGOS IATA DEVEM RESOLVER NO CADASTRO MESTRE DE
002098* AEROPORTOS. A ORIGEM E CRITICADA PRIMEIRO; SE FALHAR, A
002099* CRITICA PARA SEM CONSULTAR O DESTINO.
002105*----------------------------------------------------------------
002140 3000-VALIDA-AEROPORTOS.
002145     MOVE ZERO              TO W-QT-AEROPORTOS-OK
002150     CALL 'VOOAERO' USING L-PD-IATA-ORIGEM W-AEROPORTO-APOIO
002160          W-ENCONTRADO W-CR-AERO W-RC-AERO
002170     IF NOT W-FOI-ENCONTRADO
002180        MOVE 13               TO L-CR
002190        MOVE 01               TO L-RC
002200        MOVE L-PD-IATA-ORIGEM TO L-IATA-RECUSADO
002210        GO TO 3000-EXIT
002220     END-IF
002225     ADD 1                  TO W-QT-AEROPORTOS-OK
002230
002240     CALL 'VOOAERO' USING L-PD-IATA-DESTINO W-AEROPORTO-APOIO
002250          W-ENCONTRADO W-CR-AERO W-RC-AERO
002260     IF NOT W-FOI-ENCONTRADO
002270        MOVE 13               TO L-CR
002280        MOVE 02               TO L-RC
002290        MOVE L-PD-IATA-DESTINO TO L-IATA-RECUSADO
002300        GO TO 3000-EXIT
002305     END-IF
002307     ADD 1                  TO W-QT-AEROPORTOS-OK
002310     .
002320 3000-EXIT.
002330     EXIT.
