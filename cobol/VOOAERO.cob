000010*****************************************************************
000020* PROGRAMA VOOAERO                                              *
000030* LINGUAGEM COBOL                                               *
000040*                                                                *
000050* SUB-ROTINA DE CONSULTA AO CADASTRO MESTRE DE AEROPORTOS.      *
000060* NA PRIMEIRA CHAMADA DE CADA EXECUCAO, CARREGA O MESTRE         *
000070* (JA GRAVADO EM ORDEM DE IATA PELO IMPORT VOOAIMP) PARA UMA     *
000080* TABELA EM MEMORIA; NAS CHAMADAS SEGUINTES, LOCALIZA O          *
000090* AEROPORTO PEDIDO POR PESQUISA BINARIA (SEARCH ALL) SEM         *
000100* REABRIR O ARQUIVO.                                             *
000110*                                                                *
000120* A TABELA EM MEMORIA E MANTIDA EM WORKING-STORAGE GLOBAL PARA   *
000130* SOBREVIVER ENTRE AS VARIAS CHAMADAS DA MESMA EXECUCAO, E A     *
000140* SUB-ROTINA DEVOLVE UM PAR DE CODIGOS DE RETORNO CR/RC PARA     *
000150* O CHAMADOR TRATAR AEROPORTO NAO ENCONTRADO OU INATIVO.         *
000160*****************************************************************
000165 IDENTIFICATION DIVISION.
000170*----------------------------------------------------------------
000180 PROGRAM-ID.    VOOAERO.
000190 AUTHOR.        R S FERRAZ.
000200 INSTALLATION.  CPD TARIFACAO DE ROTAS.
000210 DATE-WRITTEN.  13-04-1989.
000220 DATE-COMPILED. 13-04-1989.
000230 SECURITY.      NONE.
000240*----------------------------------------------------------------
000250* HISTORICO DE MANUTENCAO
000260* -----------------------
000270* 13/04/1989 RSF 000  CRIACAO DO PROGRAMA - STR-0034
000280* 09/11/1991 MHQ 001  INCLUIDA CRITICA DE SITUACAO (AEROPORTO
000290*                     INATIVO NAO E DEVOLVIDO COMO VALIDO) -
000300*                     STR-0201
000310* 05/05/1995 EPS 002  TROCADA LEITURA DIRETA POR CARGA UNICA
000320*                     EM TABELA COM PESQUISA BINARIA - GANHO
000330*                     DE DESEMPENHO NO LOTE NOTURNO - STR-0264
000340* 22/02/1999 JBC 003  REVISAO BUGADA-2000 - NENHUM CAMPO DE
000350*                     ANO DE 2 DIGITOS NESTE PROGRAMA, NADA
000360*                     ALTERADO
000370* 30/10/2004 EPS 004  CHAVE DE PESQUISA PASSOU A SER "TRIMADA"
000380*                     E MAIUSCULIZADA ANTES DA BUSCA - STR-0410
000390*----------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-3090.
000430 OBJECT-COMPUTER. IBM-3090.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT  F-AEROMESTRE   ASSIGN TO AEROMESTRE
000490             ORGANIZATION IS LINE SEQUENTIAL
000500             FILE STATUS  IS W-FS-AEROMESTRE.
000510*----------------------------------------------------------------
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  F-AEROMESTRE
000550     RECORD CONTAINS 124 CHARACTERS.
000560 01  F-AEROMESTRE-REG.
000570     COPY XAERREG REPLACING 'X' BY 'F-AM'.
000580*----------------------------------------------------------------
000590 WORKING-STORAGE SECTION.
000600*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
000610 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
000620-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
000630-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
000640
000650 01  VERSION                PIC X(23) VALUE 'VOOAERO 04 DE 30/10/04'.
000660
000663* CONTADOR DE CHAMADAS RECEBIDAS NESTA EXECUCAO, PARA CONFERENCIA
000665* NO DUMP DE DIAGNOSTICO QUANDO O VOLUME DE PESQUISAS DESTOAR
000666* DO LOG DO LOTE CHAMADOR
000667 77  W-QT-CHAMADAS          PIC S9(05) COMP VALUE ZERO.
000668
000670 01  W-FS-AEROMESTRE        PIC X(02).
000680     88  W-FS-OK            VALUE '00'.
000690     88  W-FS-FIM           VALUE '10'.
000700
000710* INDICADOR "TABELA JA CARREGADA" - PERMANECE LIGADO ENTRE
000720* CHAMADAS PORQUE ESTA AREA E WORKING-STORAGE ESTATICA
000730 01  W-IND-CARGA            PIC X(01) VALUE 'N' GLOBAL.
000740     88  W-JA-CARREGADA     VALUE 'S' GLOBAL.
000750
000760* QUANTIDADE DE AEROPORTOS CARREGADOS NA TABELA
000770 01  W-QTD-AEROPORTOS       PIC S9(05) COMP GLOBAL.
000780 01  W-MAX-AEROPORTOS       PIC S9(05) COMP VALUE 2000.
000790
000800* TABELA EM MEMORIA DO CADASTRO DE AEROPORTOS
000810 01  W-TAB-AEROPORTOS GLOBAL.
000820     05  W-TAB-ELEM OCCURS 1 TO 2000 TIMES
000830             DEPENDING ON W-QTD-AEROPORTOS
000840             ASCENDING KEY IS W-TAB-IATA
000850             INDEXED BY W-IDX.
000860         COPY XAERREG REPLACING 'X' BY 'W-TAB'.
000870
000880* CHAVE DE PESQUISA NORMALIZADA (MAIUSCULA)
000890 01  W-CHAVE-NORMALIZADA    PIC X(03).
000970
000980*----------------------------------------------------------------
000990 LINKAGE SECTION.
001000* CODIGO IATA A PESQUISAR (TAL QUAL RECEBIDO DO CHAMADOR)
001010 01  L-IATA-PESQUISA        PIC X(03).
001020
001030* AREA DE RETORNO COM O REGISTRO DO AEROPORTO ENCONTRADO
001040 01  L-AEROPORTO.
001050     COPY XAERREG REPLACING 'X' BY 'L-AER'.
001060* REDEFINICAO DA AREA DE RETORNO PARA GRAVACAO EM TRILHA DE
001070* AUDITORIA QUANDO O CHAMADOR SOLICITA ECO DO REGISTRO LIDO
001080 01  L-AEROPORTO-DUMP REDEFINES L-AEROPORTO PIC X(124).
001090
001100* INDICADOR DE AEROPORTO ENCONTRADO E ATIVO
001110 01  L-ENCONTRADO           PIC X(01).
001120     88  L-FOI-ENCONTRADO   VALUE 'S'.
001130     88  L-NAO-ENCONTRADO   VALUE 'N'.
001140
001150* CODIGOS DE RETORNO
001160 01  L-CR                   PIC 9(02).
001170 01  L-RC                   PIC 9(02).
001180*----------------------------------------------------------------
001190 PROCEDURE DIVISION USING L-IATA-PESQUISA L-AEROPORTO
001200          L-ENCONTRADO L-CR L-RC.
001210*================================================================
001220 0000-PRINCIPAL.
001230*----------------------------------------------------------------
001240     MOVE ZERO             TO L-CR L-RC
001245     ADD 1                 TO W-QT-CHAMADAS
001250     SET  L-NAO-ENCONTRADO TO TRUE
001260     INITIALIZE L-AEROPORTO
001270
001280     IF NOT W-JA-CARREGADA
001290        PERFORM 1000-CARREGA-TABELA THRU 1000-EXIT
001300     END-IF
001310
001320     IF L-CR NOT = ZERO
001330        GOBACK
001340     END-IF
001350
001360     PERFORM 1500-NORMALIZA-CHAVE THRU 1500-EXIT
001370     PERFORM 2000-PESQUISA-IATA   THRU 2000-EXIT
001380     GOBACK
001390     .
001400
001410*----------------------------------------------------------------
001420* ABRE O MESTRE DE AEROPORTOS E CARREGA A TABELA EM MEMORIA,
001430* NA ORDEM EM QUE OS REGISTROS ESTAO GRAVADOS (JA ORDENADOS
001440* POR IATA PELO IMPORT). SO E EXECUTADO NA PRIMEIRA CHAMADA.
001450*----------------------------------------------------------------
001460 1000-CARREGA-TABELA.
001470     MOVE ZERO             TO W-QTD-AEROPORTOS
001480     OPEN INPUT F-AEROMESTRE
001490     IF NOT W-FS-OK
001500        MOVE 30            TO L-CR
001510        MOVE 01            TO L-RC
001520        GO TO 1000-EXIT
001530     END-IF
001540
001550     PERFORM 1100-LE-AEROMESTRE THRU 1100-EXIT
001560     .
001561 1000-LACO-CARGA.
001562     IF W-FS-FIM
001563        GO TO 1000-FECHA
001564     END-IF
001565     IF W-QTD-AEROPORTOS >= W-MAX-AEROPORTOS
001566        MOVE 30            TO L-CR
001567        MOVE 02            TO L-RC
001568        GO TO 1000-FECHA
001569     END-IF
001570     ADD 1 TO W-QTD-AEROPORTOS
001571     MOVE F-AEROMESTRE-REG TO W-TAB-ELEM (W-QTD-AEROPORTOS)
001572     PERFORM 1100-LE-AEROMESTRE THRU 1100-EXIT
001573     GO TO 1000-LACO-CARGA
001574     .
001670
001680 1000-FECHA.
001690     CLOSE F-AEROMESTRE
001700     SET  W-JA-CARREGADA  TO TRUE
001710     .
001720 1000-EXIT.
001730     EXIT.
001740
001750*----------------------------------------------------------------
001760 1100-LE-AEROMESTRE.
001770     READ F-AEROMESTRE
001780        AT END
001790           SET W-FS-FIM   TO TRUE
001800     END-READ
001810     .
001820 1100-EXIT.
001830     EXIT.
001840
001850*----------------------------------------------------------------
001860* MAIUSCULIZA O CODIGO IATA RECEBIDO POR INSPECT CONVERTING,
001870* AO MODO DA CASA (SEM FUNCAO INTRINSECA DE TEXTO); OS BRANCOS
001880* DAS PONTAS NAO SE APLICAM AQUI POIS O CAMPO CHEGA COM 3 BYTES.
001890*----------------------------------------------------------------
001900 1500-NORMALIZA-CHAVE.
001910     MOVE L-IATA-PESQUISA  TO W-CHAVE-NORMALIZADA
001920     INSPECT W-CHAVE-NORMALIZADA
001930         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
001940                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
001950     .
002000 1500-EXIT.
002010     EXIT.
002020
002030*----------------------------------------------------------------
002040* PESQUISA BINARIA (SEARCH ALL) DO CODIGO IATA NA TABELA EM
002050* MEMORIA. AEROPORTO INATIVO E TRATADO COMO NAO ENCONTRADO.
002060*----------------------------------------------------------------
002070 2000-PESQUISA-IATA.
002080     IF W-QTD-AEROPORTOS = ZERO
002090        MOVE 31            TO L-CR
002100        MOVE 01            TO L-RC
002110        GO TO 2000-EXIT
002120     END-IF
002130
002140     SEARCH ALL W-TAB-ELEM (W-IDX)
002150        AT END
002160           MOVE 31         TO L-CR
002170           MOVE 02         TO L-RC
002180           GO TO 2000-EXIT
002190        WHEN W-TAB-IATA (W-IDX) = W-CHAVE-NORMALIZADA
002200           IF W-TAB-IND-SITUACAO (W-IDX) NOT = 'Y'
002210              MOVE 31      TO L-CR
002220              MOVE 03      TO L-RC
002230           ELSE
002240              MOVE W-TAB-ELEM (W-IDX) TO L-AEROPORTO
002250              SET  L-FOI-ENCONTRADO  TO TRUE
002260           END-IF
002270     END-SEARCH
002280     .
002290 2000-EXIT.
002300     EXIT.
