000100***************************************************************
000200*                                                             *
000300*   COPY XVOOOPT                                              *
000400*   LAYOUT DA OPCAO DE VOO (ARQUIVO F-OPCOESVOO) - UM         *
000500*   REGISTRO POR VOO CANDIDATO, IDA OU VOLTA, PARA O PEDIDO   *
000600*   CORRENTE. PREFIXO GENERICO "X" TROCADO PELO PROGRAMA      *
000700*   CHAMADOR VIA REPLACING.                                   *
000800*                                                             *
000900*   HISTORICO DE ALTERACOES DO LAYOUT                         *
001000*   --------------------------------                         *
001100*   02/05/1990 RSF  LAYOUT ORIGINAL - STR-0034                *
001200*   14/06/1994 EPS  TARIFA PASSOU DE 5 PARA 7 CASAS INTEIRAS  *
001300*                   (INFLACAO) - STR-0251                     *
001400*                                                             *
001500***************************************************************
001600 01  X-OPCAO.
001700*    ------------------------------------------------------
001800*    SENTIDO DO TRECHO - 'O' = IDA   'R' = VOLTA
001900*    ------------------------------------------------------
002000     05  X-SENTIDO                  PIC X(01).
002100         88  X-SENT-IDA             VALUE 'O'.
002200         88  X-SENT-VOLTA           VALUE 'R'.
002300*    ------------------------------------------------------
002400*    IDENTIFICADOR DO VOO - CIA AEREA + NUMERO DO VOO
002500*    ------------------------------------------------------
002600     05  X-ID-VOO                   PIC X(08).
002700*    ------------------------------------------------------
002800*    HORARIOS LOCAIS DE PARTIDA E CHEGADA - ISO
002900*    AAAA-MM-DDTHH:MM:SS
003000*    ------------------------------------------------------
003100     05  X-HR-PARTIDA               PIC X(19).
003200     05  X-HR-PARTIDA-R REDEFINES X-HR-PARTIDA.
003300         10  X-HRPT-DATA.
003400             15  X-HRPT-AAAA        PIC 9(04).
003500             15  FILLER             PIC X(01).
003600             15  X-HRPT-MM          PIC 9(02).
003700             15  FILLER             PIC X(01).
003800             15  X-HRPT-DD          PIC 9(02).
003900         10  FILLER                 PIC X(01).
004000         10  X-HRPT-HORA.
004100             15  X-HRPT-HH          PIC 9(02).
004200             15  FILLER             PIC X(01).
004300             15  X-HRPT-MN          PIC 9(02).
004400             15  FILLER             PIC X(01).
004500             15  X-HRPT-SS          PIC 9(02).
004600     05  X-HR-CHEGADA               PIC X(19).
004700     05  X-HR-CHEGADA-R REDEFINES X-HR-CHEGADA.
004800         10  X-HRCH-DATA.
004900             15  X-HRCH-AAAA        PIC 9(04).
005000             15  FILLER             PIC X(01).
005100             15  X-HRCH-MM          PIC 9(02).
005200             15  FILLER             PIC X(01).
005300             15  X-HRCH-DD          PIC 9(02).
005400         10  FILLER                 PIC X(01).
005500         10  X-HRCH-HORA.
005600             15  X-HRCH-HH          PIC 9(02).
005700             15  FILLER             PIC X(01).
005800             15  X-HRCH-MN          PIC 9(02).
005900             15  FILLER             PIC X(01).
006000             15  X-HRCH-SS          PIC 9(02).
006100*    ------------------------------------------------------
006200*    TARIFA BASE INFORMADA PELA CIA AEREA - BRL, 2 DECIMAIS
006300*    ------------------------------------------------------
006400     05  X-TARIFA                   PIC S9(07)V99.
