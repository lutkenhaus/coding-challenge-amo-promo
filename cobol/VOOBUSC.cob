000010*****************************************************************
000020*              I M P O R T A N T E                             *
000030*              -----------------                               *
000040*                                                               *
000050*  O PROGRAMA VOOBUSC E UNICAMENTE UM CONDUTOR DE LOTE. LE UM   *
000060*  OU MAIS PEDIDOS DE PESQUISA DE VOO IDA-E-VOLTA (F-PEDIDO),   *
000070*  CRITICA CADA UM VIA VOOVALR, RESOLVE OS AEROPORTOS VIA       *
000080*  VOOAERO, CALCULA A DISTANCIA DA ROTA VIA VOODIST, TARIFA AS  *
000090*  OPCOES DE VOO DE IDA E DE VOLTA (F-OPCOESVOO) VIA VOOPRIC.    *
000100*  A MONTAGEM DO PRODUTO CARTESIANO IDA X                       *
000110*  VOLTA E A ORDENACAO DAS COMBINACOES POR TOTAL CRESCENTE SAO   *
000120*  DECIDIDAS AQUI MESMO (PAR. 6000 E 7000) - NAO HA SUB-ROTINA   *
000130*  PROPRIA PARA ISSO. O RESULTADO E EMITIDO NO RELATORIO DE      *
000135*  PESQUISA (F-RELPESQ).                                        *
000140*****************************************************************
000150 IDENTIFICATION DIVISION.
000160*----------------------------------------------------------------
000170 PROGRAM-ID.    VOOBUSC.
000180 AUTHOR.        R S FERRAZ.
000190 INSTALLATION.  CPD TARIFACAO DE ROTAS.
000200 DATE-WRITTEN.  20-07-1990.
000210 DATE-COMPILED. 20-07-1990.
000220 SECURITY.      NONE.
000230*----------------------------------------------------------------
000240* HISTORICO DE MANUTENCAO
000250* -----------------------
000260* 20/07/1990 RSF 000  CRIACAO DO PROGRAMA - STR-0034
000270* 17/09/1996 MHQ 001  ARQUIVO DE PEDIDOS PASSOU A ACEITAR MAIS
000280*                     DE UM PEDIDO POR EXECUCAO (REPROCESSO EM
000290*                     LOTE) - STR-0288
000300* 05/05/1995 EPS 002  TABELAS DE OPCOES DE IDA E DE VOLTA
000310*                     PASSARAM A SER CARREGADAS EM MEMORIA COM
000320*                     PESQUISA POR INDICE, EM VEZ DE RELEITURA
000330*                     REPETIDA DO ARQUIVO - STR-0264
000340* 22/02/1999 JBC 003  REVISAO BUGADA-2000 - DATAS TRATADAS
000350*                     SEMPRE COM 4 DIGITOS DE ANO PELAS SUB-
000360*                     ROTINAS CHAMADAS, NADA ALTERADO AQUI
000370* 03/03/1997 EPS 004  DETALHE DO RELATORIO PASSOU A TRAZER OS
000380*                     METADADOS DE CADA PERNA (ALCANCE,
000390*                     VELOCIDADE, CUSTO/KM) - STR-0299
000400* 30/10/2004 EPS 005  ORDENACAO DAS COMBINACOES POR TOTAL
000410*                     PASSOU A SER FEITA EM MEMORIA (TROCA
000420*                     DIRETA) - NAO HAVIA VERBO SORT NESTE
000430*                     LOTE - STR-0410
000435* 09/08/2009 CVA 006  CORRIGIDO O TEXTO DO CABECALHO, QUE DIZIA
000436*                     QUE NENHUMA REGRA DE NEGOCIO ERA DECIDIDA
000437*                     NESTE PROGRAMA - DE FATO OS PAR. 6000 E
000438*                     7000 MONTAM E ORDENAM AS COMBINACOES AQUI
000439*                     MESMO, SEM SUB-ROTINA - STR-0533
000440*----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-3090.
000480 OBJECT-COMPUTER. IBM-3090.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT  F-PEDIDO       ASSIGN TO PEDIDO
000540             ORGANIZATION IS LINE SEQUENTIAL
000550             FILE STATUS  IS W-FS-PEDIDO.
000560
000570     SELECT  F-OPCOESVOO    ASSIGN TO OPCOESVOO
000580             ORGANIZATION IS LINE SEQUENTIAL
000590             FILE STATUS  IS W-FS-OPCOESVOO.
000600
000610     SELECT  F-RELPESQ      ASSIGN TO RELPESQ
000620             ORGANIZATION IS LINE SEQUENTIAL
000630             FILE STATUS  IS W-FS-RELPESQ.
000640*----------------------------------------------------------------
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  F-PEDIDO
000680     RECORD CONTAINS 50 CHARACTERS.
000690 01  F-PEDIDO-REG.
000700     COPY XVOOREQ REPLACING 'X' BY 'F-PD'.
000710
000720 FD  F-OPCOESVOO
000730     RECORD CONTAINS 56 CHARACTERS.
000740 01  F-OPCOESVOO-REG.
000750     COPY XVOOOPT REPLACING 'X' BY 'F-OP'.
000760
000770 FD  F-RELPESQ
000780     RECORD CONTAINS 160 CHARACTERS.
000790 01  F-RELPESQ-LINHA        PIC X(160).
000800*----------------------------------------------------------------
000810 WORKING-STORAGE SECTION.
000820*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
000830 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
000840-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
000850-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
000860
000870 01  VERSION                PIC X(23) VALUE 'VOOBUSC 05 DE 30/10/04'.
000873* CONTADOR DE PEDIDOS PROCESSADOS NA EXECUCAO CORRENTE, PARA
000875* CONFERENCIA NO TRAILER DE OPERADOR QUANDO O LOTE E RETOMADO
000877* APOS INTERRUPCAO
000879 77  W-QT-PEDIDOS-LOTE      PIC S9(05) COMP VALUE ZERO.
000880
000890 01  W-FS-PEDIDO            PIC X(02).
000900     88  W-FS-OK-PEDIDO     VALUE '00'.
000910     88  W-FS-FIM-PEDIDO    VALUE '10'.
000920 01  W-FS-OPCOESVOO         PIC X(02).
000930     88  W-FS-OK-OPCOES     VALUE '00'.
000940     88  W-FS-FIM-OPCOES    VALUE '10'.
000950 01  W-FS-RELPESQ           PIC X(02).
000960     88  W-FS-OK-RELPESQ    VALUE '00'.
000970
000980* AREA DE TRABALHO DO PEDIDO CORRENTE
000990 01  W-PEDIDO-ATUAL.
001000     COPY XVOOREQ REPLACING 'X' BY 'W-PD'.
001010
001020* RETORNO DA CRITICA DO PEDIDO (VOOVALR)
001030 01  W-IATA-RECUSADO        PIC X(03).
001040 01  W-CR-VALR              PIC 9(02).
001050 01  W-RC-VALR              PIC 9(02).
001060
001070* AEROPORTOS DE ORIGEM E DESTINO DO PEDIDO CORRENTE
001080 01  W-AEROPORTO-ORIGEM.
001090     COPY XAERREG REPLACING 'X' BY 'W-AO'.
001100 01  W-AEROPORTO-DESTINO.
001110     COPY XAERREG REPLACING 'X' BY 'W-AD'.
001120 01  W-ENCONTRADO-ORIGEM    PIC X(01).
001130     88  W-ORIGEM-ENCONTRADA VALUE 'S'.
001140 01  W-ENCONTRADO-DESTINO   PIC X(01).
001150     88  W-DESTINO-ENCONTRADO VALUE 'S'.
001160 01  W-CR-AERO              PIC 9(02).
001170 01  W-RC-AERO              PIC 9(02).
001180
001190* COORDENADAS E DISTANCIA DA ROTA (VOODIST) - A MESMA DISTANCIA
001200* SERVE PARA TARIFAR TANTO AS OPCOES DE IDA COMO AS DE VOLTA
001210 01  W-COORD-ORIGEM.
001220     05  W-LAT-ORIGEM       PIC S9(03)V9(07).
001230     05  W-LON-ORIGEM       PIC S9(03)V9(07).
001240 01  W-COORD-DESTINO.
001250     05  W-LAT-DESTINO      PIC S9(03)V9(07).
001260     05  W-LON-DESTINO      PIC S9(03)V9(07).
001270* REDEFINICAO CONJUNTA DAS DUAS COORDENADAS PARA DUMP DE
001280* DIAGNOSTICO QUANDO A DISTANCIA CALCULADA PARECE ABSURDA
001290 01  W-COORDENADAS-DUMP REDEFINES W-COORD-ORIGEM PIC X(20).
001295 01  W-COORD-DESTINO-DUMP REDEFINES W-COORD-DESTINO PIC X(20).
001300
001310 01  W-DISTANCIA-KM         PIC S9(05)V9(09).
001320 01  W-CR-DIST              PIC 9(02).
001330 01  W-RC-DIST              PIC 9(02).
001340
001350* AREA DE TRABALHO PARA LEITURA DE UMA OPCAO DE VOO E PARA A
001360* OPCAO TARIFADA DEVOLVIDA PELO VOOPRIC
001370 01  W-OPCAO-CORRENTE.
001380     COPY XVOOOPT REPLACING 'X' BY 'W-OC'.
001390 01  W-PRECO-CALCULADO.
001400     COPY XVOOPRC REPLACING 'X' BY 'W-PR'.
001410 01  W-CR-PRIC              PIC 9(02).
001420 01  W-RC-PRIC              PIC 9(02).
001430
001440* TETO DE OPCOES POR SENTIDO E DE COMBINACOES POR PEDIDO -
001450* CONVENCAO DA CASA (VIDE VOOAERO, W-MAX-AEROPORTOS)
001460 01  W-MAX-OPCOES           PIC S9(05) COMP VALUE 100.
001470 01  W-MAX-COMBINACOES      PIC S9(05) COMP VALUE 10000.
001480
001490* TABELA EM MEMORIA DAS OPCOES DE IDA JA TARIFADAS
001500 01  W-TAB-IDA.
001510     05  W-QT-IDA           PIC S9(05) COMP VALUE ZERO.
001520     05  W-IDA-ELEM OCCURS 1 TO 100 TIMES
001530             DEPENDING ON W-QT-IDA
001540             INDEXED BY W-IDX-IDA.
001550         COPY XVOOPRC REPLACING 'X' BY 'W-ID'.
001560
001570* TABELA EM MEMORIA DAS OPCOES DE VOLTA JA TARIFADAS
001580 01  W-TAB-VOLTA.
001590     05  W-QT-VOLTA         PIC S9(05) COMP VALUE ZERO.
001600     05  W-VOLTA-ELEM OCCURS 1 TO 100 TIMES
001610             DEPENDING ON W-QT-VOLTA
001620             INDEXED BY W-IDX-VOLTA.
001630         COPY XVOOPRC REPLACING 'X' BY 'W-VL'.
001640
001650* TABELA EM MEMORIA DAS COMBINACOES IDA X VOLTA, MONTADA PELO
001660* PRODUTO CARTESIANO E ORDENADA POR TOTAL ANTES DA EMISSAO
001670 01  W-TAB-COMBINACOES.
001680     05  W-QT-COMBINACOES   PIC S9(05) COMP VALUE ZERO.
001690     05  W-COMB-ELEM OCCURS 1 TO 10000 TIMES
001700             DEPENDING ON W-QT-COMBINACOES
001710             INDEXED BY W-IDX-COMB.
001720         COPY XVOOCMB REPLACING 'X' BY 'W-CB'.
001730
001740* AREA DE TROCA PARA A ORDENACAO EM MEMORIA (TROCA DIRETA)
001750 01  W-COMB-TROCA.
001760     COPY XVOOCMB REPLACING 'X' BY 'W-TR'.
001770
001780* INDICES E SINALIZADOR DE TROCA DO LACO DE ORDENACAO
001790 01  W-IDX-ORD-I            PIC S9(05) COMP.
001800 01  W-IDX-ORD-J            PIC S9(05) COMP.
001810 01  W-LIMITE-ORD           PIC S9(05) COMP.
001820 01  W-HOUVE-TROCA          PIC X(01).
001830     88  W-TROCOU           VALUE 'S'.
001840     88  W-NAO-TROCOU       VALUE 'N'.
001850
001860*----------------------------------------------------------------
001870* LINHAS DO RELATORIO DE PESQUISA (F-RELPESQ)
001880*----------------------------------------------------------------
001890* LINHA DE TITULO
001900 01  W-LINHA-TITULO.
001910     05  FILLER             PIC X(60) VALUE
001920         'RELATORIO DE PESQUISA DE VOO IDA-E-VOLTA - MOEDA BRL'.
001930     05  FILLER             PIC X(100) VALUE SPACES.
001940
001950* LINHA DE RESUMO DE UMA PERNA (IDA OU VOLTA) DO PEDIDO
001960 01  W-LINHA-PERNA.
001970     05  W-LP-RUBRICA       PIC X(14).
001980     05  FILLER             PIC X(07) VALUE 'DATA: '.
001990     05  W-LP-DATA          PIC X(10).
002000     05  FILLER             PIC X(02) VALUE SPACES.
002010     05  FILLER             PIC X(08) VALUE 'ORIGEM '.
002020     05  W-LP-OR-IATA       PIC X(03).
002030     05  FILLER             PIC X(01) VALUE SPACE.
002040     05  W-LP-OR-CIDADE     PIC X(20).
002050     05  W-LP-OR-UF         PIC X(02).
002060     05  W-LP-OR-LAT        PIC -999.9999999.
002070     05  W-LP-OR-LON        PIC -999.9999999.
002080     05  FILLER             PIC X(02) VALUE SPACES.
002090     05  FILLER             PIC X(10) VALUE 'DESTINO '.
002100     05  W-LP-DS-IATA       PIC X(03).
002110     05  FILLER             PIC X(01) VALUE SPACE.
002120     05  W-LP-DS-CIDADE     PIC X(20).
002130     05  W-LP-DS-UF         PIC X(02).
002140     05  W-LP-DS-LAT        PIC -999.9999999.
002150     05  W-LP-DS-LON        PIC -999.9999999.
002155     05  FILLER             PIC X(07) VALUE SPACES.
002160
002170* LINHA DE DETALHE DE UMA COMBINACAO
002180 01  W-LINHA-DETALHE.
002190     05  W-LD-ID-IDA        PIC X(08).
002200     05  FILLER             PIC X(01) VALUE SPACE.
002210     05  W-LD-ID-VOLTA      PIC X(08).
002220     05  FILLER             PIC X(01) VALUE SPACE.
002230     05  W-LD-TARIFA        PIC ZZZZZZZ9.99.
002240     05  FILLER             PIC X(01) VALUE SPACE.
002250     05  W-LD-TAXA          PIC ZZZZZZZ9.99.
002260     05  FILLER             PIC X(01) VALUE SPACE.
002270     05  W-LD-TOTAL         PIC ZZZZZZZ9.99.
002280     05  FILLER             PIC X(02) VALUE SPACES.
002290     05  W-LD-IDA-ALCANCE   PIC ZZZZ9.
002300     05  W-LD-IDA-VELOC     PIC ZZZZ9.
002310     05  W-LD-IDA-CUSTO     PIC ZZZZ9.99.
002320     05  FILLER             PIC X(01) VALUE SPACE.
002330     05  W-LD-VOLTA-ALCANCE PIC ZZZZ9.
002340     05  W-LD-VOLTA-VELOC   PIC ZZZZ9.
002350     05  W-LD-VOLTA-CUSTO   PIC ZZZZ9.99.
002360     05  FILLER             PIC X(68) VALUE SPACES.
002370
002380* LINHA DE FECHAMENTO COM A QUANTIDADE DE COMBINACOES
002390 01  W-LINHA-QTD-COMB.
002400     05  FILLER             PIC X(30) VALUE
002410         'TOTAL DE COMBINACOES EMITIDAS'.
002420     05  FILLER             PIC X(03) VALUE ' - '.
002430     05  W-LQ-QTD           PIC ZZZ.ZZ9.
002440     05  FILLER             PIC X(120) VALUE SPACES.
002450
002460* LINHA DE ERRO DE CRITICA DE PEDIDO
002470 01  W-LINHA-ERRO.
002480     05  FILLER             PIC X(20) VALUE 'PEDIDO RECUSADO -- '.
002490     05  W-LE-MENSAGEM      PIC X(50).
002500     05  FILLER             PIC X(90) VALUE SPACES.
002510*----------------------------------------------------------------
002520 PROCEDURE DIVISION.
002530*================================================================
002540 0000-PRINCIPAL.
002550*----------------------------------------------------------------
002560     PERFORM 1000-INICIO        THRU 1000-EXIT
002570     PERFORM 2000-LE-PEDIDO     THRU 2000-EXIT
002580     .
002590 0000-LACO-PEDIDOS.
002600     IF W-FS-FIM-PEDIDO
002610        GO TO 0000-FIM-LACO
002620     END-IF
002625     ADD 1                  TO W-QT-PEDIDOS-LOTE
002630     PERFORM 3000-PROCESSA-PEDIDO THRU 3000-EXIT
002640     PERFORM 2000-LE-PEDIDO       THRU 2000-EXIT
002650     GO TO 0000-LACO-PEDIDOS
002660     .
002670 0000-FIM-LACO.
002680     CLOSE F-PEDIDO F-RELPESQ
002690     STOP RUN
002700     .
002710
002720*----------------------------------------------------------------
002730 1000-INICIO.
002740     OPEN INPUT  F-PEDIDO
002750     OPEN OUTPUT F-RELPESQ
002760     WRITE F-RELPESQ-LINHA FROM W-LINHA-TITULO
002770     .
002780 1000-EXIT.
002790     EXIT.
002800
002810*----------------------------------------------------------------
002820 2000-LE-PEDIDO.
002830     READ F-PEDIDO INTO W-PEDIDO-ATUAL
002840        AT END
002850           SET W-FS-FIM-PEDIDO  TO TRUE
002860     END-READ
002870     .
002880 2000-EXIT.
002890     EXIT.
002900
002910*----------------------------------------------------------------
002920* ORQUESTRACAO DE UM PEDIDO: CRITICA, RESOLUCAO DE AEROPORTOS,
002930* DISTANCIA, TARIFACAO DAS DUAS PERNAS, COMBINACAO, ORDENACAO
002940* E EMISSAO. QUALQUER FALHA DE CRITICA ENCERRA O PEDIDO SEM
002950* PROCESSAR AS DEMAIS ETAPAS.
002960*----------------------------------------------------------------
002970 3000-PROCESSA-PEDIDO.
002980     MOVE ZERO             TO W-CR-VALR W-RC-VALR
002990     MOVE SPACES           TO W-IATA-RECUSADO
003000     CALL 'VOOVALR' USING W-PEDIDO-ATUAL W-IATA-RECUSADO
003010          W-CR-VALR W-RC-VALR
003020
003030     IF W-CR-VALR NOT = ZERO
003040        PERFORM 3100-EMITE-ERRO-CRITICA THRU 3100-EXIT
003050        GO TO 3000-EXIT
003060     END-IF
003070
003080     PERFORM 3200-BUSCA-AEROPORTOS   THRU 3200-EXIT
003090     PERFORM 3300-CALCULA-DISTANCIA  THRU 3300-EXIT
003100
003110     MOVE ZERO             TO W-QT-IDA W-QT-VOLTA W-QT-COMBINACOES
003120     PERFORM 4000-CARREGA-OPCOES     THRU 4000-EXIT
003130     PERFORM 6000-MONTA-COMBINACOES  THRU 6000-EXIT
003140     PERFORM 7000-ORDENA-COMBINACOES THRU 7000-EXIT
003150     PERFORM 9000-EMITE-RELATORIO    THRU 9000-EXIT
003160     .
003170 3000-EXIT.
003180     EXIT.
003190
003200*----------------------------------------------------------------
003210* TRADUZ O PAR CR/RC DEVOLVIDO PELA CRITICA (VOOVALR) NA
003220* MENSAGEM DE NEGOCIO CORRESPONDENTE E GRAVA UMA LINHA DE
003230* ERRO NO RELATORIO DE PESQUISA.
003240*----------------------------------------------------------------
003250 3100-EMITE-ERRO-CRITICA.
003260     EVALUATE TRUE
003270        WHEN W-CR-VALR = 10 AND W-RC-VALR = 01
003280           MOVE 'MISSING PARAMETERS' TO W-LE-MENSAGEM
003290        WHEN W-CR-VALR = 10 AND W-RC-VALR = 02
003300           MOVE 'ORIGIN AND DESTINATION CANNOT BE THE SAME'
003310                TO W-LE-MENSAGEM
003320        WHEN W-CR-VALR = 11
003330           MOVE 'INVALID DATES'      TO W-LE-MENSAGEM
003340        WHEN W-CR-VALR = 12
003350           MOVE 'INVALID DATE FORMAT' TO W-LE-MENSAGEM
003360        WHEN W-CR-VALR = 13
003370           STRING 'INVALID AIRPORT CODE: ' DELIMITED BY SIZE
003380                  W-IATA-RECUSADO      DELIMITED BY SIZE
003390                  INTO W-LE-MENSAGEM
003400        WHEN OTHER
003410           MOVE 'REQUEST REJECTED'   TO W-LE-MENSAGEM
003420     END-EVALUATE
003430     WRITE F-RELPESQ-LINHA FROM W-LINHA-ERRO
003440     .
003450 3100-EXIT.
003460     EXIT.
003470
003480*----------------------------------------------------------------
003490* RESOLVE OS REGISTROS COMPLETOS DE ORIGEM E DESTINO PARA O
003500* RESUMO DO RELATORIO E PARA O CALCULO DA DISTANCIA - A
003510* EXISTENCIA JA FOI GARANTIDA PELA CRITICA (VOOVALR).
003520*----------------------------------------------------------------
003530 3200-BUSCA-AEROPORTOS.
003540     CALL 'VOOAERO' USING W-PD-IATA-ORIGEM W-AEROPORTO-ORIGEM
003550          W-ENCONTRADO-ORIGEM W-CR-AERO W-RC-AERO
003560     CALL 'VOOAERO' USING W-PD-IATA-DESTINO W-AEROPORTO-DESTINO
003570          W-ENCONTRADO-DESTINO W-CR-AERO W-RC-AERO
003580     .
003590 3200-EXIT.
003600     EXIT.
003610
003620*----------------------------------------------------------------
003630 3300-CALCULA-DISTANCIA.
003640     MOVE W-AO-LATITUDE    TO W-LAT-ORIGEM
003650     MOVE W-AO-LONGITUDE   TO W-LON-ORIGEM
003660     MOVE W-AD-LATITUDE    TO W-LAT-DESTINO
003670     MOVE W-AD-LONGITUDE   TO W-LON-DESTINO
003680     CALL 'VOODIST' USING W-COORD-ORIGEM W-COORD-DESTINO
003690          W-DISTANCIA-KM W-CR-DIST W-RC-DIST
003700     .
003710 3300-EXIT.
003720     EXIT.
003730
003740*----------------------------------------------------------------
003750* LE TODAS AS OPCOES DE VOO DO PEDIDO CORRENTE (ARQUIVO
003760* F-OPCOESVOO, RELIDO DESDE O INICIO A CADA PEDIDO) E DESPACHA
003770* CADA UMA PARA A TABELA DE IDA OU DE VOLTA CONFORME O SENTIDO,
003780* POR EVALUATE TRUE SOBRE O INDICADOR DE SENTIDO DO REGISTRO.
003790*----------------------------------------------------------------
003800 4000-CARREGA-OPCOES.
003810     OPEN INPUT F-OPCOESVOO
003820     IF NOT W-FS-OK-OPCOES
003830        GO TO 4000-EXIT
003840     END-IF
003850     PERFORM 4100-LE-OPCAO      THRU 4100-EXIT
003860     .
003870 4000-LACO.
003880     IF W-FS-FIM-OPCOES
003890        GO TO 4000-FECHA
003900     END-IF
003910     EVALUATE TRUE
003920        WHEN W-OC-SENT-IDA
003930           PERFORM 4200-TARIFA-IDA   THRU 4200-EXIT
003940        WHEN W-OC-SENT-VOLTA
003950           PERFORM 4300-TARIFA-VOLTA THRU 4300-EXIT
003960        WHEN OTHER
003970           CONTINUE
003980     END-EVALUATE
003990     PERFORM 4100-LE-OPCAO      THRU 4100-EXIT
004000     GO TO 4000-LACO
004010     .
004020 4000-FECHA.
004030     CLOSE F-OPCOESVOO
004040     .
004050 4000-EXIT.
004060     EXIT.
004070
004080*----------------------------------------------------------------
004090 4100-LE-OPCAO.
004100     READ F-OPCOESVOO INTO W-OPCAO-CORRENTE
004110        AT END
004120           SET W-FS-FIM-OPCOES  TO TRUE
004130     END-READ
004140     .
004150 4100-EXIT.
004160     EXIT.
004170
004180*----------------------------------------------------------------
004190* TARIFA UMA OPCAO DE IDA (VOOPRIC) E GUARDA O RESULTADO NA
004200* TABELA DE IDA, RESPEITADO O TETO W-MAX-OPCOES.
004210*----------------------------------------------------------------
004220 4200-TARIFA-IDA.
004230     IF W-QT-IDA >= W-MAX-OPCOES
004240        GO TO 4200-EXIT
004250     END-IF
004260     CALL 'VOOPRIC' USING W-OPCAO-CORRENTE W-DISTANCIA-KM
004270          W-PRECO-CALCULADO W-CR-PRIC W-RC-PRIC
004280     ADD 1                TO W-QT-IDA
004290     MOVE W-PRECO-CALCULADO TO W-ID-ELEM (W-QT-IDA)
004300     .
004310 4200-EXIT.
004320     EXIT.
004330
004340*----------------------------------------------------------------
004350* TARIFA UMA OPCAO DE VOLTA (VOOPRIC) E GUARDA O RESULTADO NA
004360* TABELA DE VOLTA, RESPEITADO O TETO W-MAX-OPCOES.
004370*----------------------------------------------------------------
004380 4300-TARIFA-VOLTA.
004390     IF W-QT-VOLTA >= W-MAX-OPCOES
004400        GO TO 4300-EXIT
004410     END-IF
004420     CALL 'VOOPRIC' USING W-OPCAO-CORRENTE W-DISTANCIA-KM
004430          W-PRECO-CALCULADO W-CR-PRIC W-RC-PRIC
004440     ADD 1                TO W-QT-VOLTA
004450     MOVE W-PRECO-CALCULADO TO W-VL-ELEM (W-QT-VOLTA)
004460     .
004470 4300-EXIT.
004480     EXIT.
004490
004500*----------------------------------------------------------------
004510* PRODUTO CARTESIANO IDA X VOLTA. PARA CADA PAR, SOMA TARIFA,
004520* TAXA E TOTAL, E COPIA OS METADADOS DE CADA PERNA PARA QUE O
004530* DETALHE DO RELATORIO NAO PRECISE VOLTAR AS TABELAS DE OPCOES.
004540*----------------------------------------------------------------
004550 6000-MONTA-COMBINACOES.
004560     IF W-QT-IDA = ZERO OR W-QT-VOLTA = ZERO
004570        GO TO 6000-EXIT
004580     END-IF
004590     MOVE 1                TO W-IDX-IDA
004600     .
004610 6000-LACO-IDA.
004620     IF W-IDX-IDA > W-QT-IDA
004630        GO TO 6000-EXIT
004640     END-IF
004650     MOVE 1                TO W-IDX-VOLTA
004660     .
004670 6000-LACO-VOLTA.
004680     IF W-IDX-VOLTA > W-QT-VOLTA
004690        SET W-IDX-IDA UP BY 1
004700        GO TO 6000-LACO-IDA
004710     END-IF
004720     IF W-QT-COMBINACOES >= W-MAX-COMBINACOES
004730        GO TO 6000-EXIT
004740     END-IF
004750
004760     ADD 1                 TO W-QT-COMBINACOES
004770     MOVE W-ID-ID-VOO (W-IDX-IDA)
004780                           TO W-CB-ID-IDA      (W-QT-COMBINACOES)
004790     MOVE W-VL-ID-VOO (W-IDX-VOLTA)
004800                           TO W-CB-ID-VOLTA    (W-QT-COMBINACOES)
004810     COMPUTE W-CB-TARIFA (W-QT-COMBINACOES) =
004820             W-ID-TARIFA (W-IDX-IDA) + W-VL-TARIFA (W-IDX-VOLTA)
004830     COMPUTE W-CB-TAXA-EMBARQUE (W-QT-COMBINACOES) =
004840             W-ID-TAXA-EMBARQUE (W-IDX-IDA) +
004850             W-VL-TAXA-EMBARQUE (W-IDX-VOLTA)
004860     COMPUTE W-CB-TOTAL (W-QT-COMBINACOES) =
004870             W-ID-TOTAL (W-IDX-IDA) + W-VL-TOTAL (W-IDX-VOLTA)
004880
004890     MOVE W-ID-ALCANCE-KM (W-IDX-IDA)
004900                    TO W-CB-IDA-ALCANCE    (W-QT-COMBINACOES)
004910     MOVE W-ID-VELOC-CRUZEIRO (W-IDX-IDA)
004920                    TO W-CB-IDA-VELOCIDADE (W-QT-COMBINACOES)
004930     MOVE W-ID-CUSTO-KM (W-IDX-IDA)
004940                    TO W-CB-IDA-CUSTO-KM   (W-QT-COMBINACOES)
004950     MOVE W-VL-ALCANCE-KM (W-IDX-VOLTA)
004960                    TO W-CB-VOLTA-ALCANCE    (W-QT-COMBINACOES)
004970     MOVE W-VL-VELOC-CRUZEIRO (W-IDX-VOLTA)
004980                    TO W-CB-VOLTA-VELOCIDADE (W-QT-COMBINACOES)
004990     MOVE W-VL-CUSTO-KM (W-IDX-VOLTA)
005000                    TO W-CB-VOLTA-CUSTO-KM   (W-QT-COMBINACOES)
005010
005020     SET W-IDX-VOLTA UP BY 1
005030     GO TO 6000-LACO-VOLTA
005040     .
005050 6000-EXIT.
005060     EXIT.
005070
005080*----------------------------------------------------------------
005090* ORDENACAO ASCENDENTE POR TOTAL COMBINADO, POR TROCA DIRETA
005100* (BOLHA) EM MEMORIA - O LOTE NAO DISPOE DO VERBO SORT PARA UMA
005110* TABELA MONTADA EM WORKING-STORAGE, POR ISSO A TROCA MANUAL.
005120*----------------------------------------------------------------
005130 7000-ORDENA-COMBINACOES.
005140     IF W-QT-COMBINACOES < 2
005150        GO TO 7000-EXIT
005160     END-IF
005170     MOVE W-QT-COMBINACOES TO W-LIMITE-ORD
005180     .
005190 7000-LACO-PASSADA.
005200     IF W-LIMITE-ORD < 2
005210        GO TO 7000-EXIT
005220     END-IF
005230     SET W-NAO-TROCOU      TO TRUE
005240     MOVE 1                TO W-IDX-ORD-I
005250     .
005260 7000-LACO-COMPARA.
005270     IF W-IDX-ORD-I >= W-LIMITE-ORD
005280        IF W-TROCOU
005290           SUBTRACT 1 FROM W-LIMITE-ORD
005300           GO TO 7000-LACO-PASSADA
005310        END-IF
005320        GO TO 7000-EXIT
005330     END-IF
005340
005350     IF W-CB-TOTAL (W-IDX-ORD-I) > W-CB-TOTAL (W-IDX-ORD-I + 1)
005360        MOVE W-COMB-ELEM (W-IDX-ORD-I)     TO W-COMB-TROCA
005370        MOVE W-COMB-ELEM (W-IDX-ORD-I + 1) TO W-COMB-ELEM (W-IDX-ORD-I)
005380        MOVE W-COMB-TROCA                  TO W-COMB-ELEM (W-IDX-ORD-I + 1)
005390        SET W-TROCOU      TO TRUE
005400     END-IF
005410     ADD 1 TO W-IDX-ORD-I
005420     GO TO 7000-LACO-COMPARA
005430     .
005440 7000-EXIT.
005450     EXIT.
005460
005470*----------------------------------------------------------------
005480* EMITE O RESUMO DAS DUAS PERNAS E, EM SEGUIDA, UMA LINHA DE
005490* DETALHE POR COMBINACAO JA ORDENADA, SEGUIDA DA LINHA COM A
005500* QUANTIDADE TOTAL DE COMBINACOES EMITIDAS.
005510*----------------------------------------------------------------
005520 9000-EMITE-RELATORIO.
005530     MOVE 'TRECHO DE IDA'  TO W-LP-RUBRICA
005540     MOVE W-PD-DATA-IDA    TO W-LP-DATA
005550     MOVE W-AO-IATA        TO W-LP-OR-IATA
005560     MOVE W-AO-CIDADE (1:20) TO W-LP-OR-CIDADE
005570     MOVE W-AO-UF          TO W-LP-OR-UF
005580     MOVE W-AO-LATITUDE    TO W-LP-OR-LAT
005590     MOVE W-AO-LONGITUDE   TO W-LP-OR-LON
005600     MOVE W-AD-IATA        TO W-LP-DS-IATA
005610     MOVE W-AD-CIDADE (1:20) TO W-LP-DS-CIDADE
005620     MOVE W-AD-UF          TO W-LP-DS-UF
005630     MOVE W-AD-LATITUDE    TO W-LP-DS-LAT
005640     MOVE W-AD-LONGITUDE   TO W-LP-DS-LON
005650     WRITE F-RELPESQ-LINHA FROM W-LINHA-PERNA
005660
005670     MOVE 'TRECHO DE VOLTA' TO W-LP-RUBRICA
005680     MOVE W-PD-DATA-VOLTA  TO W-LP-DATA
005690     MOVE W-AD-IATA        TO W-LP-OR-IATA
005700     MOVE W-AD-CIDADE (1:20) TO W-LP-OR-CIDADE
005710     MOVE W-AD-UF          TO W-LP-OR-UF
005720     MOVE W-AD-LATITUDE    TO W-LP-OR-LAT
005730     MOVE W-AD-LONGITUDE   TO W-LP-OR-LON
005740     MOVE W-AO-IATA        TO W-LP-DS-IATA
005750     MOVE W-AO-CIDADE (1:20) TO W-LP-DS-CIDADE
005760     MOVE W-AO-UF          TO W-LP-DS-UF
005770     MOVE W-AO-LATITUDE    TO W-LP-DS-LAT
005780     MOVE W-AO-LONGITUDE   TO W-LP-DS-LON
005790     WRITE F-RELPESQ-LINHA FROM W-LINHA-PERNA
005800
005810     IF W-QT-COMBINACOES = ZERO
005820        GO TO 9000-TOTAIS
005830     END-IF
005840     MOVE 1                TO W-IDX-COMB
005850     .
005860 9000-LACO-DETALHE.
005870     IF W-IDX-COMB > W-QT-COMBINACOES
005880        GO TO 9000-TOTAIS
005890     END-IF
005900     PERFORM 9100-EMITE-COMBINACAO THRU 9100-EXIT
005910     SET W-IDX-COMB UP BY 1
005920     GO TO 9000-LACO-DETALHE
005930     .
005940 9000-TOTAIS.
005950     MOVE W-QT-COMBINACOES TO W-LQ-QTD
005960     WRITE F-RELPESQ-LINHA FROM W-LINHA-QTD-COMB
005970     .
005980 9000-EXIT.
005990     EXIT.
006000
006010*----------------------------------------------------------------
006020 9100-EMITE-COMBINACAO.
006030     MOVE W-CB-ID-IDA        (W-IDX-COMB) TO W-LD-ID-IDA
006040     MOVE W-CB-ID-VOLTA      (W-IDX-COMB) TO W-LD-ID-VOLTA
006050     MOVE W-CB-TARIFA        (W-IDX-COMB) TO W-LD-TARIFA
006060     MOVE W-CB-TAXA-EMBARQUE (W-IDX-COMB) TO W-LD-TAXA
006070     MOVE W-CB-TOTAL         (W-IDX-COMB) TO W-LD-TOTAL
006080     MOVE W-CB-IDA-ALCANCE     (W-IDX-COMB) TO W-LD-IDA-ALCANCE
006090     MOVE W-CB-IDA-VELOCIDADE  (W-IDX-COMB) TO W-LD-IDA-VELOC
006100     MOVE W-CB-IDA-CUSTO-KM    (W-IDX-COMB) TO W-LD-IDA-CUSTO
006110     MOVE W-CB-VOLTA-ALCANCE     (W-IDX-COMB) TO W-LD-VOLTA-ALCANCE
006120     MOVE W-CB-VOLTA-VELOCIDADE  (W-IDX-COMB) TO W-LD-VOLTA-VELOC
006130     MOVE W-CB-VOLTA-CUSTO-KM    (W-IDX-COMB) TO W-LD-VOLTA-CUSTO
006140     WRITE F-RELPESQ-LINHA FROM W-LINHA-DETALHE
006150     .
006160 9100-EXIT.
006170     EXIT.
