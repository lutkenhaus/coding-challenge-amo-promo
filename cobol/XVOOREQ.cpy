000100***************************************************************
000200*                                                             *
000300*   COPY XVOOREQ                                              *
000400*   LAYOUT DO PEDIDO DE PESQUISA DE VOO IDA-E-VOLTA            *
000500*   (ARQUIVO F-PEDIDO). PREFIXO GENERICO "X" TROCADO PELO      *
000600*   PROGRAMA CHAMADOR VIA REPLACING.                           *
000700*                                                             *
000800*   HISTORICO DE ALTERACOES DO LAYOUT                         *
000900*   --------------------------------                         *
001000*   02/05/1990 RSF  LAYOUT ORIGINAL - STR-0034                *
001100*   17/09/1996 MHQ  ACRESCIDA DATA-BASE DO PEDIDO PARA         *
001200*                   PERMITIR REPROCESSO EM LOTE - STR-0288     *
001300*                                                             *
001400***************************************************************
001500 01  X-PEDIDO.
001600*    ------------------------------------------------------
001700*    AEROPORTO DE ORIGEM E DE DESTINO (CODIGO IATA)
001800*    ------------------------------------------------------
001900     05  X-IATA-ORIGEM              PIC X(03).
002000     05  X-IATA-DESTINO             PIC X(03).
002100*    ------------------------------------------------------
002200*    DATA DE IDA E DATA DE VOLTA - FORMATO AAAA-MM-DD
002300*    ------------------------------------------------------
002400     05  X-DATA-IDA                 PIC X(10).
002500     05  X-DATA-IDA-R REDEFINES X-DATA-IDA.
002600         10  X-DTID-AAAA            PIC 9(04).
002700         10  FILLER                 PIC X(01).
002800         10  X-DTID-MM              PIC 9(02).
002900         10  FILLER                 PIC X(01).
003000         10  X-DTID-DD              PIC 9(02).
003100     05  X-DATA-VOLTA               PIC X(10).
003200     05  X-DATA-VOLTA-R REDEFINES X-DATA-VOLTA.
003300         10  X-DTVL-AAAA            PIC 9(04).
003400         10  FILLER                 PIC X(01).
003500         10  X-DTVL-MM              PIC 9(02).
003600         10  FILLER                 PIC X(01).
003700         10  X-DTVL-DD              PIC 9(02).
003800*    ------------------------------------------------------
003900*    DATA-BASE PARA A CRITICA "IDA NAO PODE SER RETROATIVA" -
004000*    FORNECIDA NO PROPRIO PEDIDO PARA PERMITIR REPROCESSO DE
004100*    LOTE EM DATA DIFERENTE DA DATA REAL DE EXECUCAO
004200*    ------------------------------------------------------
004300     05  X-DATA-BASE                PIC X(10).
004400     05  X-DATA-BASE-R REDEFINES X-DATA-BASE.
004500         10  X-DTBS-AAAA            PIC 9(04).
004600         10  FILLER                 PIC X(01).
004700         10  X-DTBS-MM              PIC 9(02).
004800         10  FILLER                 PIC X(01).
004900         10  X-DTBS-DD              PIC 9(02).
005000*    ------------------------------------------------------
005100*    FAIXA RESERVADA PARA CRESCIMENTO
005200*    ------------------------------------------------------
005300     05  FILLER                     PIC X(14).
