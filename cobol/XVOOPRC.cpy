000100***************************************************************
000200*                                                             *
000300*   COPY XVOOPRC                                              *
000400*   LAYOUT DA OPCAO DE VOO TARIFADA (AREA DERIVADA, INTERNA)  *
000500*   PRODUZIDA PELA SUB-ROTINA VOOPRIC A PARTIR DE UMA OPCAO   *
000600*   DE VOO (XVOOOPT) E DA DISTANCIA DA ROTA (VOODIST).        *
000700*   PREFIXO GENERICO "X" TROCADO PELO PROGRAMA CHAMADOR VIA   *
000800*   REPLACING.                                                *
000900*                                                             *
001000*   HISTORICO DE ALTERACOES DO LAYOUT                         *
001100*   --------------------------------                         *
001200*   11/07/1990 RSF  LAYOUT ORIGINAL - STR-0034                *
001300*   03/03/1997 MHQ  ACRESCIDO CUSTO POR KM PARA O RELATORIO   *
001400*                   GERENCIAL DE ROTAS - STR-0299             *
001500*                                                             *
001600***************************************************************
001700 01  X-PRECO.
001800*    ------------------------------------------------------
001900*    IDENTIFICACAO DO VOO A QUE ESTA TARIFACAO SE REFERE
002000*    ------------------------------------------------------
002100     05  X-PR-ID-VOO                PIC X(08).
002200*    ------------------------------------------------------
002300*    VALORES MONETARIOS - BRL, 2 DECIMAIS
002400*    ------------------------------------------------------
002500     05  X-PR-TARIFA                PIC S9(07)V99.
002600     05  X-PR-TAXA-EMBARQUE         PIC S9(07)V99.
002700     05  X-PR-TOTAL                 PIC S9(07)V99.
002800*    ------------------------------------------------------
002900*    METADADOS OPERACIONAIS DO TRECHO
003000*    ------------------------------------------------------
003100     05  X-PR-ALCANCE-KM            PIC 9(05).
003200     05  X-PR-VELOC-CRUZEIRO        PIC 9(05).
003300     05  X-PR-CUSTO-KM              PIC 9(05)V99.
003400*    ------------------------------------------------------
003500*    FAIXA RESERVADA PARA CRESCIMENTO
003600*    ------------------------------------------------------
003700     05  FILLER                     PIC X(10).
